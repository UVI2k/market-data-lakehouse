000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SXRSLVR.
000500 AUTHOR.         D P LIM.
000600 INSTALLATION.   CORPORATE MIS - AS/400 PRODUCTION.
000700 DATE-WRITTEN.   11 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  SILVER-BUILD STEP OF THE SECTOR-ROTATION BATCH
001200*               SUITE.  CONSOLIDATES THE 11 LANDING FILES WRITTEN
001300*               BY SXRINGS INTO THE ONE PRICE-HISTORY MASTER,
001400*               DROPPING ANY ROW STILL MISSING SYMBOL OR TRADING
001500*               DATE, AND KEEPING THE NEWEST ROW WHEN A LANDING
001600*               ROW RESTATES A DATE ALREADY ON THE MASTER.
001700*NOTE        :  CALLED BY SXRDRV AS THE SECOND PIPELINE STEP.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* SXR009 - DPKLIM  - 11/11/1991 - INITIAL VERSION.
002300*----------------------------------------------------------------
002400* SXR016  - DPKLIM  - 24/06/2021 - REQ 8814 - MERGE LOGIC NOW
002500*                     COVERS ALL 11 SYMBOLS, NOT JUST THE 6
002600*                     ORIGINAL FUNDS.
002700*----------------------------------------------------------------
002800* Y2K03  - DPKLIM  - 14/09/1998 - YEAR 2000 REMEDIATION - NOTE
002900*                     ONLY: MASTER DATES ARE CCYYMMDD, NO 2-DIGIT
003000*                     YEAR STORED OR COMPARED HERE.
003100*----------------------------------------------------------------
003200* SXR029  - TNGWK   - 15/02/2023 - REQ 8814 - SORT/MERGE REPLACES
003300*                     THE OLD RANDOM-ACCESS REWRITE - THE MASTER
003400*                     WAS TAKING TOO LONG TO KEY-UPDATE ONE ROW
003500*                     AT A TIME AS THE HISTORY GREW.
003600*----------------------------------------------------------------
003700* SXR042  - SFONG   - 20/07/2024 - REQ 9622 - DISTINCT-SYMBOL
003800*                     COUNT ADDED TO THE CONTROL REPORT.
003900*----------------------------------------------------------------
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004800                      ON  STATUS IS U0-ON
004900                      OFF STATUS IS U0-OFF.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT MASTER-FILE ASSIGN TO DATABASE-SXRMSTR
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS   IS WK-C-FILE-STATUS.
005600*    ELEVEN LANDING FILES WRITTEN BY SXRINGS (INPUT).
005700     SELECT LAND-XLK  ASSIGN TO DATABASE-LANDXLK
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS   IS WK-C-FILE-STATUS.
006000     SELECT LAND-XLF  ASSIGN TO DATABASE-LANDXLF
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS   IS WK-C-FILE-STATUS.
006300     SELECT LAND-XLV  ASSIGN TO DATABASE-LANDXLV
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS   IS WK-C-FILE-STATUS.
006600     SELECT LAND-XLE  ASSIGN TO DATABASE-LANDXLE
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS   IS WK-C-FILE-STATUS.
006900     SELECT LAND-XLI  ASSIGN TO DATABASE-LANDXLI
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS   IS WK-C-FILE-STATUS.
007200     SELECT LAND-XLY  ASSIGN TO DATABASE-LANDXLY
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS   IS WK-C-FILE-STATUS.
007500     SELECT LAND-XLP  ASSIGN TO DATABASE-LANDXLP
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS   IS WK-C-FILE-STATUS.
007800     SELECT LAND-XLU  ASSIGN TO DATABASE-LANDXLU
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS   IS WK-C-FILE-STATUS.
008100     SELECT LAND-XLB  ASSIGN TO DATABASE-LANDXLB
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS   IS WK-C-FILE-STATUS.
008400     SELECT LAND-XLRE ASSIGN TO DATABASE-LANDXLRE
008500            ORGANIZATION IS SEQUENTIAL
008600            FILE STATUS   IS WK-C-FILE-STATUS.
008700     SELECT LAND-XLC  ASSIGN TO DATABASE-LANDXLC
008800            ORGANIZATION IS SEQUENTIAL
008900            FILE STATUS   IS WK-C-FILE-STATUS.
009000*    SORT WORK FILE - MERGES THE MASTER WITH THE LANDING ROWS.
009100     SELECT SORT-WORK ASSIGN TO SORTWK1.
009200*****************
009300 DATA DIVISION.
009400*****************
009500 FILE SECTION.
009600******************
009700 FD  MASTER-FILE
009800     LABEL RECORDS ARE OMITTED.
009900     COPY SXRPRC.
010000 FD  LAND-XLK
010100     LABEL RECORDS ARE OMITTED.
010200     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLK.
010300 FD  LAND-XLF
010400     LABEL RECORDS ARE OMITTED.
010500     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLF.
010600 FD  LAND-XLV
010700     LABEL RECORDS ARE OMITTED.
010800     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLV.
010900 FD  LAND-XLE
011000     LABEL RECORDS ARE OMITTED.
011100     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLE.
011200 FD  LAND-XLI
011300     LABEL RECORDS ARE OMITTED.
011400     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLI.
011500 FD  LAND-XLY
011600     LABEL RECORDS ARE OMITTED.
011700     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLY.
011800 FD  LAND-XLP
011900     LABEL RECORDS ARE OMITTED.
012000     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLP.
012100 FD  LAND-XLU
012200     LABEL RECORDS ARE OMITTED.
012300     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLU.
012400 FD  LAND-XLB
012500     LABEL RECORDS ARE OMITTED.
012600     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLB.
012700 FD  LAND-XLRE
012800     LABEL RECORDS ARE OMITTED.
012900     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLRE.
013000 FD  LAND-XLC
013100     LABEL RECORDS ARE OMITTED.
013200     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLC.
013300 SD  SORT-WORK.
013400 01  WK-C-SORT-REC.
013500     05  WK-C-SORT-SYMBOL            PIC X(05).
013600     05  WK-C-SORT-DATE              PIC 9(08).
013700     05  WK-C-SORT-SEQ               PIC 9(01).
013800*                                     1=EXISTING MASTER ROW
013900*                                     2=THIS RUN'S LANDING ROW
014000     05  WK-C-SORT-FLAT              PIC X(092).
014100     05  FILLER                      PIC X(02).
014200*************************
014300 WORKING-STORAGE SECTION.
014400*************************
014500 01  FILLER                          PIC X(24)        VALUE
014600     "** PROGRAM SXRSLVR   **".
014700
014800* ------------------ PROGRAM WORKING STORAGE -------------------*
014900 01  WK-C-COMMON.
015000     COPY SXRCOMN.
015100
015200 01  WK-N-ROWS-ADDED                 PIC 9(07) COMP.
015300*                                     ROWS TAKEN FROM THIS RUN'S
015400*                                     LANDING FILES INTO THE SORT
015500 01  WK-N-DISTINCT-SYMBOLS           PIC 9(02) COMP.
015600
015700 01  WK-C-DISTINCT-SYM-TBL.
015800     05  WK-C-DISTINCT-SYM           PIC X(05)
015900                                     OCCURS 11 TIMES
016000                                     INDEXED BY WK-X-DISTINCT.
016050     05  FILLER                      PIC X(10).
016100
016200 01  WK-C-SORT-EOF-SW                PIC X(01)        VALUE "N".
016300     88  WK-C-SORT-AT-EOF                             VALUE "Y".
016400 01  WK-C-FIRST-ROW-SW               PIC X(01)        VALUE "Y".
016500     88  WK-C-ON-FIRST-ROW                            VALUE "Y".
016600
016700* HOLD AREA - CARRIES THE LAST SORT ROW SEEN FOR THE CURRENT
016800* (SYMBOL, DATE) GROUP FORWARD UNTIL THE GROUP CHANGES.  SINCE
016900* THE MASTER ROW SORTS AHEAD OF THE LANDING ROW ON A TIE (SEQ
017000* 1 BEFORE SEQ 2), THE ROW HELD WHEN THE GROUP CHANGES IS
017100* ALWAYS THE NEWEST ONE AVAILABLE FOR THAT KEY.
017200 01  WK-C-HOLD-AREA.
017300     05  WK-C-HOLD-SYMBOL            PIC X(05).
017400     05  WK-C-HOLD-DATE              PIC 9(08).
017500     05  WK-C-HOLD-FLAT              PIC X(092).
017600     05  FILLER                      PIC X(02).
017700
017800 EJECT
017900 LINKAGE SECTION.
018000*****************
018100 COPY SXRDRVL.
018200 EJECT
018300**********************************************
018400 PROCEDURE DIVISION USING WK-C-SXRDRVL-RECORD.
018500**********************************************
018600 MAIN-MODULE.
018620     MOVE    WK-C-SXRDRVL-RUN-DATE   TO WK-C-RUN-DATE.
018700     PERFORM A000-RUN-SILVER-BUILD
018800        THRU A099-RUN-SILVER-BUILD-EX.
018900     PERFORM C000-BUILD-CONTROL-REPORT
019000        THRU C099-BUILD-CONTROL-REPORT-EX.
019050     IF      WK-N-ROWS-WRITTEN = ZERO
019060             MOVE 91                 TO WK-C-SXRDRVL-RETCODE
019070             MOVE "SILVER-BUILD - MASTER EMPTY, NO LANDING DATA"
019080                                      TO WK-C-SXRDRVL-MSG
019090     ELSE
019100             MOVE ZERO               TO WK-C-SXRDRVL-RETCODE.
019200     GOBACK.
019300
019400*---------------------------------------------------------------*
019500 A000-RUN-SILVER-BUILD.
019600*---------------------------------------------------------------*
019700     MOVE    ZERO                    TO WK-N-ROWS-READ
019800                                         WK-N-ROWS-WRITTEN
019900                                         WK-N-ROWS-REJECTED
020000                                         WK-N-ROWS-ADDED
020100                                         WK-N-DISTINCT-SYMBOLS.
020200     MOVE    "N"                     TO WK-C-SORT-EOF-SW.
020300     MOVE    "Y"                     TO WK-C-FIRST-ROW-SW.
020400     SORT    SORT-WORK
020500             ON ASCENDING KEY WK-C-SORT-SYMBOL
020600                              WK-C-SORT-DATE
020700                              WK-C-SORT-SEQ
020800             INPUT PROCEDURE  IS B100-SORT-INPUT
020900                            THRU B199-SORT-INPUT-EX
021000             OUTPUT PROCEDURE IS B500-SORT-OUTPUT
021100                            THRU B599-SORT-OUTPUT-EX.
021200
021300 A099-RUN-SILVER-BUILD-EX.
021400     EXIT.
021500
021600*---------------------------------------------------------------*
021700* B100 - INPUT PROCEDURE FOR THE MERGE SORT.  RELEASES THE       *
021800*        EXISTING MASTER ROWS TAGGED SEQ 1, THEN THIS RUN'S      *
021900*        LANDING ROWS TAGGED SEQ 2.                              *
022000*---------------------------------------------------------------*
022100 B100-SORT-INPUT.
022200     PERFORM B110-LOAD-MASTER THRU B110-EX.
022300     PERFORM B120-LOAD-LAND-XLK THRU B120-EX.
022400     PERFORM B121-LOAD-LAND-XLF THRU B121-EX.
022500     PERFORM B122-LOAD-LAND-XLV THRU B122-EX.
022600     PERFORM B123-LOAD-LAND-XLE THRU B123-EX.
022700     PERFORM B124-LOAD-LAND-XLI THRU B124-EX.
022800     PERFORM B125-LOAD-LAND-XLY THRU B125-EX.
022900     PERFORM B126-LOAD-LAND-XLP THRU B126-EX.
023000     PERFORM B127-LOAD-LAND-XLU THRU B127-EX.
023100     PERFORM B128-LOAD-LAND-XLB THRU B128-EX.
023200     PERFORM B129-LOAD-LAND-XLRE THRU B129-EX.
023300     PERFORM B130-LOAD-LAND-XLC THRU B130-EX.
023400
023500 B199-SORT-INPUT-EX.
023600     EXIT.
023700
023800*---------------------------------------------------------------*
023900 B110-LOAD-MASTER.
024000*---------------------------------------------------------------*
024100     OPEN    INPUT  MASTER-FILE.
024200     IF      NOT WK-C-SUCCESSFUL
024300             GO TO B110-EX.
024400
024500 B110-ROW.
024600     READ    MASTER-FILE
024700             AT END GO TO B110-EOF.
024800     ADD     1                       TO WK-N-ROWS-READ.
024900     MOVE    SXR-PRC-SYMBOL          TO WK-C-SORT-SYMBOL.
025000     MOVE    SXR-PRC-DATE            TO WK-C-SORT-DATE.
025100     MOVE    1                       TO WK-C-SORT-SEQ.
025200     MOVE    SXR-PRC-FLAT            TO WK-C-SORT-FLAT.
025300     RELEASE WK-C-SORT-REC.
025400     GO TO   B110-ROW.
025500
025600 B110-EOF.
025700     CLOSE   MASTER-FILE.
025800
025900 B110-EX.
026000     EXIT.
026100
026200*---------------------------------------------------------------*
026300 B120-LOAD-LAND-XLK.
026400*---------------------------------------------------------------*
026500     OPEN    INPUT  LAND-XLK.
026600     IF      NOT WK-C-SUCCESSFUL
026700             DISPLAY "SXRSLVR  - OPEN ERROR - LAND-XLK "
026800                     " - STATUS " WK-C-FILE-STATUS
026900             GO TO B120-EX.
027000
027100 B120-ROW.
027200     READ    LAND-XLK
027300             AT END GO TO B120-EOF.
027400     ADD     1                       TO WK-N-ROWS-READ.
027500     IF      SXR-PRC-SYMBOL OF LXLK = SPACES
027600        OR   SXR-PRC-DATE   OF LXLK = ZERO
027650        OR   SXR-PRC-CLOSE-PRC OF LXLK = ZERO
027700             ADD  1                  TO WK-N-ROWS-REJECTED
027800             GO TO B120-ROW.
027900     MOVE    SXR-PRC-SYMBOL OF LXLK TO WK-C-SORT-SYMBOL.
028000     MOVE    SXR-PRC-DATE   OF LXLK TO WK-C-SORT-DATE.
028100     MOVE    2                       TO WK-C-SORT-SEQ.
028200     MOVE    SXR-PRC-FLAT   OF LXLK TO WK-C-SORT-FLAT.
028300     RELEASE WK-C-SORT-REC.
028400     ADD     1                       TO WK-N-ROWS-ADDED.
028500     GO TO   B120-ROW.
028600
028700 B120-EOF.
028800     CLOSE   LAND-XLK.
028900
029000 B120-EX.
029100     EXIT.
029200
029300*---------------------------------------------------------------*
029400 B121-LOAD-LAND-XLF.
029500*---------------------------------------------------------------*
029600     OPEN    INPUT  LAND-XLF.
029700     IF      NOT WK-C-SUCCESSFUL
029800             DISPLAY "SXRSLVR  - OPEN ERROR - LAND-XLF "
029900                     " - STATUS " WK-C-FILE-STATUS
030000             GO TO B121-EX.
030100
030200 B121-ROW.
030300     READ    LAND-XLF
030400             AT END GO TO B121-EOF.
030500     ADD     1                       TO WK-N-ROWS-READ.
030600     IF      SXR-PRC-SYMBOL OF LXLF = SPACES
030700        OR   SXR-PRC-DATE   OF LXLF = ZERO
030750        OR   SXR-PRC-CLOSE-PRC OF LXLF = ZERO
030800             ADD  1                  TO WK-N-ROWS-REJECTED
030900             GO TO B121-ROW.
031000     MOVE    SXR-PRC-SYMBOL OF LXLF TO WK-C-SORT-SYMBOL.
031100     MOVE    SXR-PRC-DATE   OF LXLF TO WK-C-SORT-DATE.
031200     MOVE    2                       TO WK-C-SORT-SEQ.
031300     MOVE    SXR-PRC-FLAT   OF LXLF TO WK-C-SORT-FLAT.
031400     RELEASE WK-C-SORT-REC.
031500     ADD     1                       TO WK-N-ROWS-ADDED.
031600     GO TO   B121-ROW.
031700
031800 B121-EOF.
031900     CLOSE   LAND-XLF.
032000
032100 B121-EX.
032200     EXIT.
032300
032400*---------------------------------------------------------------*
032500 B122-LOAD-LAND-XLV.
032600*---------------------------------------------------------------*
032700     OPEN    INPUT  LAND-XLV.
032800     IF      NOT WK-C-SUCCESSFUL
032900             DISPLAY "SXRSLVR  - OPEN ERROR - LAND-XLV "
033000                     " - STATUS " WK-C-FILE-STATUS
033100             GO TO B122-EX.
033200
033300 B122-ROW.
033400     READ    LAND-XLV
033500             AT END GO TO B122-EOF.
033600     ADD     1                       TO WK-N-ROWS-READ.
033700     IF      SXR-PRC-SYMBOL OF LXLV = SPACES
033800        OR   SXR-PRC-DATE   OF LXLV = ZERO
033850        OR   SXR-PRC-CLOSE-PRC OF LXLV = ZERO
033900             ADD  1                  TO WK-N-ROWS-REJECTED
034000             GO TO B122-ROW.
034100     MOVE    SXR-PRC-SYMBOL OF LXLV TO WK-C-SORT-SYMBOL.
034200     MOVE    SXR-PRC-DATE   OF LXLV TO WK-C-SORT-DATE.
034300     MOVE    2                       TO WK-C-SORT-SEQ.
034400     MOVE    SXR-PRC-FLAT   OF LXLV TO WK-C-SORT-FLAT.
034500     RELEASE WK-C-SORT-REC.
034600     ADD     1                       TO WK-N-ROWS-ADDED.
034700     GO TO   B122-ROW.
034800
034900 B122-EOF.
035000     CLOSE   LAND-XLV.
035100
035200 B122-EX.
035300     EXIT.
035400
035500*---------------------------------------------------------------*
035600 B123-LOAD-LAND-XLE.
035700*---------------------------------------------------------------*
035800     OPEN    INPUT  LAND-XLE.
035900     IF      NOT WK-C-SUCCESSFUL
036000             DISPLAY "SXRSLVR  - OPEN ERROR - LAND-XLE "
036100                     " - STATUS " WK-C-FILE-STATUS
036200             GO TO B123-EX.
036300
036400 B123-ROW.
036500     READ    LAND-XLE
036600             AT END GO TO B123-EOF.
036700     ADD     1                       TO WK-N-ROWS-READ.
036800     IF      SXR-PRC-SYMBOL OF LXLE = SPACES
036900        OR   SXR-PRC-DATE   OF LXLE = ZERO
036950        OR   SXR-PRC-CLOSE-PRC OF LXLE = ZERO
037000             ADD  1                  TO WK-N-ROWS-REJECTED
037100             GO TO B123-ROW.
037200     MOVE    SXR-PRC-SYMBOL OF LXLE TO WK-C-SORT-SYMBOL.
037300     MOVE    SXR-PRC-DATE   OF LXLE TO WK-C-SORT-DATE.
037400     MOVE    2                       TO WK-C-SORT-SEQ.
037500     MOVE    SXR-PRC-FLAT   OF LXLE TO WK-C-SORT-FLAT.
037600     RELEASE WK-C-SORT-REC.
037700     ADD     1                       TO WK-N-ROWS-ADDED.
037800     GO TO   B123-ROW.
037900
038000 B123-EOF.
038100     CLOSE   LAND-XLE.
038200
038300 B123-EX.
038400     EXIT.
038500
038600*---------------------------------------------------------------*
038700 B124-LOAD-LAND-XLI.
038800*---------------------------------------------------------------*
038900     OPEN    INPUT  LAND-XLI.
039000     IF      NOT WK-C-SUCCESSFUL
039100             DISPLAY "SXRSLVR  - OPEN ERROR - LAND-XLI "
039200                     " - STATUS " WK-C-FILE-STATUS
039300             GO TO B124-EX.
039400
039500 B124-ROW.
039600     READ    LAND-XLI
039700             AT END GO TO B124-EOF.
039800     ADD     1                       TO WK-N-ROWS-READ.
039900     IF      SXR-PRC-SYMBOL OF LXLI = SPACES
040000        OR   SXR-PRC-DATE   OF LXLI = ZERO
040050        OR   SXR-PRC-CLOSE-PRC OF LXLI = ZERO
040100             ADD  1                  TO WK-N-ROWS-REJECTED
040200             GO TO B124-ROW.
040300     MOVE    SXR-PRC-SYMBOL OF LXLI TO WK-C-SORT-SYMBOL.
040400     MOVE    SXR-PRC-DATE   OF LXLI TO WK-C-SORT-DATE.
040500     MOVE    2                       TO WK-C-SORT-SEQ.
040600     MOVE    SXR-PRC-FLAT   OF LXLI TO WK-C-SORT-FLAT.
040700     RELEASE WK-C-SORT-REC.
040800     ADD     1                       TO WK-N-ROWS-ADDED.
040900     GO TO   B124-ROW.
041000
041100 B124-EOF.
041200     CLOSE   LAND-XLI.
041300
041400 B124-EX.
041500     EXIT.
041600
041700*---------------------------------------------------------------*
041800 B125-LOAD-LAND-XLY.
041900*---------------------------------------------------------------*
042000     OPEN    INPUT  LAND-XLY.
042100     IF      NOT WK-C-SUCCESSFUL
042200             DISPLAY "SXRSLVR  - OPEN ERROR - LAND-XLY "
042300                     " - STATUS " WK-C-FILE-STATUS
042400             GO TO B125-EX.
042500
042600 B125-ROW.
042700     READ    LAND-XLY
042800             AT END GO TO B125-EOF.
042900     ADD     1                       TO WK-N-ROWS-READ.
043000     IF      SXR-PRC-SYMBOL OF LXLY = SPACES
043100        OR   SXR-PRC-DATE   OF LXLY = ZERO
043150        OR   SXR-PRC-CLOSE-PRC OF LXLY = ZERO
043200             ADD  1                  TO WK-N-ROWS-REJECTED
043300             GO TO B125-ROW.
043400     MOVE    SXR-PRC-SYMBOL OF LXLY TO WK-C-SORT-SYMBOL.
043500     MOVE    SXR-PRC-DATE   OF LXLY TO WK-C-SORT-DATE.
043600     MOVE    2                       TO WK-C-SORT-SEQ.
043700     MOVE    SXR-PRC-FLAT   OF LXLY TO WK-C-SORT-FLAT.
043800     RELEASE WK-C-SORT-REC.
043900     ADD     1                       TO WK-N-ROWS-ADDED.
044000     GO TO   B125-ROW.
044100
044200 B125-EOF.
044300     CLOSE   LAND-XLY.
044400
044500 B125-EX.
044600     EXIT.
044700
044800*---------------------------------------------------------------*
044900 B126-LOAD-LAND-XLP.
045000*---------------------------------------------------------------*
045100     OPEN    INPUT  LAND-XLP.
045200     IF      NOT WK-C-SUCCESSFUL
045300             DISPLAY "SXRSLVR  - OPEN ERROR - LAND-XLP "
045400                     " - STATUS " WK-C-FILE-STATUS
045500             GO TO B126-EX.
045600
045700 B126-ROW.
045800     READ    LAND-XLP
045900             AT END GO TO B126-EOF.
046000     ADD     1                       TO WK-N-ROWS-READ.
046100     IF      SXR-PRC-SYMBOL OF LXLP = SPACES
046200        OR   SXR-PRC-DATE   OF LXLP = ZERO
046250        OR   SXR-PRC-CLOSE-PRC OF LXLP = ZERO
046300             ADD  1                  TO WK-N-ROWS-REJECTED
046400             GO TO B126-ROW.
046500     MOVE    SXR-PRC-SYMBOL OF LXLP TO WK-C-SORT-SYMBOL.
046600     MOVE    SXR-PRC-DATE   OF LXLP TO WK-C-SORT-DATE.
046700     MOVE    2                       TO WK-C-SORT-SEQ.
046800     MOVE    SXR-PRC-FLAT   OF LXLP TO WK-C-SORT-FLAT.
046900     RELEASE WK-C-SORT-REC.
047000     ADD     1                       TO WK-N-ROWS-ADDED.
047100     GO TO   B126-ROW.
047200
047300 B126-EOF.
047400     CLOSE   LAND-XLP.
047500
047600 B126-EX.
047700     EXIT.
047800
047900*---------------------------------------------------------------*
048000 B127-LOAD-LAND-XLU.
048100*---------------------------------------------------------------*
048200     OPEN    INPUT  LAND-XLU.
048300     IF      NOT WK-C-SUCCESSFUL
048400             DISPLAY "SXRSLVR  - OPEN ERROR - LAND-XLU "
048500                     " - STATUS " WK-C-FILE-STATUS
048600             GO TO B127-EX.
048700
048800 B127-ROW.
048900     READ    LAND-XLU
049000             AT END GO TO B127-EOF.
049100     ADD     1                       TO WK-N-ROWS-READ.
049200     IF      SXR-PRC-SYMBOL OF LXLU = SPACES
049300        OR   SXR-PRC-DATE   OF LXLU = ZERO
049350        OR   SXR-PRC-CLOSE-PRC OF LXLU = ZERO
049400             ADD  1                  TO WK-N-ROWS-REJECTED
049500             GO TO B127-ROW.
049600     MOVE    SXR-PRC-SYMBOL OF LXLU TO WK-C-SORT-SYMBOL.
049700     MOVE    SXR-PRC-DATE   OF LXLU TO WK-C-SORT-DATE.
049800     MOVE    2                       TO WK-C-SORT-SEQ.
049900     MOVE    SXR-PRC-FLAT   OF LXLU TO WK-C-SORT-FLAT.
050000     RELEASE WK-C-SORT-REC.
050100     ADD     1                       TO WK-N-ROWS-ADDED.
050200     GO TO   B127-ROW.
050300
050400 B127-EOF.
050500     CLOSE   LAND-XLU.
050600
050700 B127-EX.
050800     EXIT.
050900
051000*---------------------------------------------------------------*
051100 B128-LOAD-LAND-XLB.
051200*---------------------------------------------------------------*
051300     OPEN    INPUT  LAND-XLB.
051400     IF      NOT WK-C-SUCCESSFUL
051500             DISPLAY "SXRSLVR  - OPEN ERROR - LAND-XLB "
051600                     " - STATUS " WK-C-FILE-STATUS
051700             GO TO B128-EX.
051800
051900 B128-ROW.
052000     READ    LAND-XLB
052100             AT END GO TO B128-EOF.
052200     ADD     1                       TO WK-N-ROWS-READ.
052300     IF      SXR-PRC-SYMBOL OF LXLB = SPACES
052400        OR   SXR-PRC-DATE   OF LXLB = ZERO
052450        OR   SXR-PRC-CLOSE-PRC OF LXLB = ZERO
052500             ADD  1                  TO WK-N-ROWS-REJECTED
052600             GO TO B128-ROW.
052700     MOVE    SXR-PRC-SYMBOL OF LXLB TO WK-C-SORT-SYMBOL.
052800     MOVE    SXR-PRC-DATE   OF LXLB TO WK-C-SORT-DATE.
052900     MOVE    2                       TO WK-C-SORT-SEQ.
053000     MOVE    SXR-PRC-FLAT   OF LXLB TO WK-C-SORT-FLAT.
053100     RELEASE WK-C-SORT-REC.
053200     ADD     1                       TO WK-N-ROWS-ADDED.
053300     GO TO   B128-ROW.
053400
053500 B128-EOF.
053600     CLOSE   LAND-XLB.
053700
053800 B128-EX.
053900     EXIT.
054000
054100*---------------------------------------------------------------*
054200 B129-LOAD-LAND-XLRE.
054300*---------------------------------------------------------------*
054400     OPEN    INPUT  LAND-XLRE.
054500     IF      NOT WK-C-SUCCESSFUL
054600             DISPLAY "SXRSLVR  - OPEN ERROR - LAND-XLRE"
054700                     " - STATUS " WK-C-FILE-STATUS
054800             GO TO B129-EX.
054900
055000 B129-ROW.
055100     READ    LAND-XLRE
055200             AT END GO TO B129-EOF.
055300     ADD     1                       TO WK-N-ROWS-READ.
055400     IF      SXR-PRC-SYMBOL OF LXLRE = SPACES
055500        OR   SXR-PRC-DATE   OF LXLRE = ZERO
055550        OR   SXR-PRC-CLOSE-PRC OF LXLRE = ZERO
055600             ADD  1                  TO WK-N-ROWS-REJECTED
055700             GO TO B129-ROW.
055800     MOVE    SXR-PRC-SYMBOL OF LXLRE TO WK-C-SORT-SYMBOL.
055900     MOVE    SXR-PRC-DATE   OF LXLRE TO WK-C-SORT-DATE.
056000     MOVE    2                       TO WK-C-SORT-SEQ.
056100     MOVE    SXR-PRC-FLAT   OF LXLRE TO WK-C-SORT-FLAT.
056200     RELEASE WK-C-SORT-REC.
056300     ADD     1                       TO WK-N-ROWS-ADDED.
056400     GO TO   B129-ROW.
056500
056600 B129-EOF.
056700     CLOSE   LAND-XLRE.
056800
056900 B129-EX.
057000     EXIT.
057100
057200*---------------------------------------------------------------*
057300 B130-LOAD-LAND-XLC.
057400*---------------------------------------------------------------*
057500     OPEN    INPUT  LAND-XLC.
057600     IF      NOT WK-C-SUCCESSFUL
057700             DISPLAY "SXRSLVR  - OPEN ERROR - LAND-XLC "
057800                     " - STATUS " WK-C-FILE-STATUS
057900             GO TO B130-EX.
058000
058100 B130-ROW.
058200     READ    LAND-XLC
058300             AT END GO TO B130-EOF.
058400     ADD     1                       TO WK-N-ROWS-READ.
058500     IF      SXR-PRC-SYMBOL OF LXLC = SPACES
058600        OR   SXR-PRC-DATE   OF LXLC = ZERO
058650        OR   SXR-PRC-CLOSE-PRC OF LXLC = ZERO
058700             ADD  1                  TO WK-N-ROWS-REJECTED
058800             GO TO B130-ROW.
058900     MOVE    SXR-PRC-SYMBOL OF LXLC TO WK-C-SORT-SYMBOL.
059000     MOVE    SXR-PRC-DATE   OF LXLC TO WK-C-SORT-DATE.
059100     MOVE    2                       TO WK-C-SORT-SEQ.
059200     MOVE    SXR-PRC-FLAT   OF LXLC TO WK-C-SORT-FLAT.
059300     RELEASE WK-C-SORT-REC.
059400     ADD     1                       TO WK-N-ROWS-ADDED.
059500     GO TO   B130-ROW.
059600
059700 B130-EOF.
059800     CLOSE   LAND-XLC.
059900
060000 B130-EX.
060100     EXIT.
060200
060300*---------------------------------------------------------------*
060400* B500 - OUTPUT PROCEDURE FOR THE MERGE SORT.  WITHIN EACH       *
060500*        (SYMBOL, DATE) GROUP THE LAST ROW RETURNED WINS - SINCE *
060600*        SEQ 1 (MASTER) SORTS AHEAD OF SEQ 2 (LANDING) THAT IS   *
060700*        ALWAYS THE NEWEST AVAILABLE ROW FOR THE KEY.            *
060800*---------------------------------------------------------------*
060900 B500-SORT-OUTPUT.
061000     OPEN    OUTPUT MASTER-FILE.
061100     PERFORM B510-RETURN-ONE-ROW THRU B519-EX
061200             UNTIL WK-C-SORT-AT-EOF.
061300     IF      NOT WK-C-ON-FIRST-ROW
061400             PERFORM B530-FLUSH-HOLD-AREA THRU B539-EX.
061500     CLOSE   MASTER-FILE.
061600
061700 B599-SORT-OUTPUT-EX.
061800     EXIT.
061900
062000*---------------------------------------------------------------*
062100 B510-RETURN-ONE-ROW.
062200*---------------------------------------------------------------*
062300     RETURN  SORT-WORK
062400             AT END GO TO B518-RETURN-EOF.
062500     PERFORM B520-EVALUATE-RETURNED-ROW
062600        THRU B529-EX.
062700     GO TO   B519-EX.
062800
062900 B518-RETURN-EOF.
063000     MOVE    "Y"                     TO WK-C-SORT-EOF-SW.
063100
063200 B519-EX.
063300     EXIT.
063400
063500*---------------------------------------------------------------*
063600 B520-EVALUATE-RETURNED-ROW.
063700*---------------------------------------------------------------*
063800     IF      WK-C-ON-FIRST-ROW
063900             MOVE "N"                TO WK-C-FIRST-ROW-SW
064000             PERFORM B560-TRACK-DISTINCT-SYMBOL
064100                THRU B569-EX
064200             PERFORM B540-LOAD-HOLD-AREA THRU B549-EX
064300     ELSE
064400        IF   WK-C-SORT-SYMBOL NOT = WK-C-HOLD-SYMBOL
064500             PERFORM B530-FLUSH-HOLD-AREA THRU B539-EX
064600             PERFORM B560-TRACK-DISTINCT-SYMBOL
064700                THRU B569-EX
064800             PERFORM B540-LOAD-HOLD-AREA THRU B549-EX
064900        ELSE
065000           IF WK-C-SORT-DATE NOT = WK-C-HOLD-DATE
065100             PERFORM B530-FLUSH-HOLD-AREA THRU B539-EX
065200             PERFORM B540-LOAD-HOLD-AREA THRU B549-EX
065300           ELSE
065400             PERFORM B540-LOAD-HOLD-AREA THRU B549-EX.
065500
065600 B529-EX.
065700     EXIT.
065800
065900*---------------------------------------------------------------*
066000 B530-FLUSH-HOLD-AREA.
066100*---------------------------------------------------------------*
066200     MOVE    WK-C-HOLD-SYMBOL        TO SXR-PRC-SYMBOL.
066300     MOVE    WK-C-HOLD-DATE          TO SXR-PRC-DATE.
066400     MOVE    WK-C-HOLD-FLAT          TO SXR-PRC-FLAT.
066500     WRITE   SXR-PRC-RECORD.
066600     ADD     1                       TO WK-N-ROWS-WRITTEN.
066700
066800 B539-EX.
066900     EXIT.
067000
067100*---------------------------------------------------------------*
067200 B540-LOAD-HOLD-AREA.
067300*---------------------------------------------------------------*
067400     MOVE    WK-C-SORT-SYMBOL        TO WK-C-HOLD-SYMBOL.
067500     MOVE    WK-C-SORT-DATE          TO WK-C-HOLD-DATE.
067600     MOVE    WK-C-SORT-FLAT          TO WK-C-HOLD-FLAT.
067700
067800 B549-EX.
067900     EXIT.
068000
068100*---------------------------------------------------------------*
068200 B560-TRACK-DISTINCT-SYMBOL.
068300*---------------------------------------------------------------*
068400     ADD     1                       TO WK-N-DISTINCT-SYMBOLS.
068500     SET     WK-X-DISTINCT           TO WK-N-DISTINCT-SYMBOLS.
068600     MOVE    WK-C-SORT-SYMBOL
068700                             TO WK-C-DISTINCT-SYM (WK-X-DISTINCT).
068800
068900 B569-EX.
069000     EXIT.
069100
069200*---------------------------------------------------------------*
069300* C000 - PRINT THE SILVER-BUILD RUN SUMMARY.                     *
069400*---------------------------------------------------------------*
069500 C000-BUILD-CONTROL-REPORT.
069600     DISPLAY "===== SXRSLVR - SILVER-BUILD CONTROL REPORT =====".
069620     DISPLAY "LANDING FILES USED    : ALL 11 SECTOR LANDING DD"
069640            "-NAMES, GENERATION DATED " WK-C-RUN-DATE.
069700     DISPLAY "RUN DATE (UTC)        : " WK-C-RUN-DATE.
069800     DISPLAY "ROWS ADDED THIS RUN   : " WK-N-ROWS-ADDED.
069900     DISPLAY "ROWS REJECTED         : " WK-N-ROWS-REJECTED.
070000     DISPLAY "TOTAL ROWS ON MASTER  : " WK-N-ROWS-WRITTEN.
070100     DISPLAY "DISTINCT SYMBOLS      : " WK-N-DISTINCT-SYMBOLS.
070200     PERFORM C100-LIST-DISTINCT-SYMBOL
070300        THRU C199-LIST-DISTINCT-SYMBOL-EX
070400        VARYING WK-X-DISTINCT FROM 1 BY 1
070500        UNTIL  WK-X-DISTINCT > WK-N-DISTINCT-SYMBOLS.
070600
070700 C099-BUILD-CONTROL-REPORT-EX.
070800     EXIT.
070900
071000*---------------------------------------------------------------*
071100 C100-LIST-DISTINCT-SYMBOL.
071200*---------------------------------------------------------------*
071300     DISPLAY "SYMBOL ON MASTER      : "
071400             WK-C-DISTINCT-SYM (WK-X-DISTINCT).
071500
071600 C199-LIST-DISTINCT-SYMBOL-EX.
071700     EXIT.
071800
071900******************************************************************
072000*************** END OF PROGRAM SOURCE - SXRSLVR *****************
072100******************************************************************
