000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SXRGOLD.
000500 AUTHOR.         D P LIM.
000600 INSTALLATION.   CORPORATE MIS - AS/400 PRODUCTION.
000700 DATE-WRITTEN.   25 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  GOLD-RANKINGS STEP FOR THE SECTOR-ROTATION BATCH
001200*               SUITE.  RESAMPLES THE SILVER MASTER TO WEEKLY
001300*               CLOSES, BUILDS A 12-WEEK LOOKBACK RETURN /
001400*               VOLATILITY / DRAWDOWN SCORE PER SECTOR AND DENSE-
001500*               RANKS THE SECTORS WITHIN EACH WEEK.
001600*NOTE :         THIS COMPILER HAS NO INTRINSIC FUNCTIONS - DAY OF
001700*               WEEK COMES FROM ZELLER'S CONGRUENCE (D960) AND
001800*               SQUARE ROOT COMES FROM A NEWTON'S-METHOD SUB-
001900*               ROUTINE (D970).  BOTH ARE HOUSE ROUTINES, NOT
002000*               BORROWED.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* SXR012 - DPKLIM  - 25/11/1991 - INITIAL VERSION.  WEEKLY CLOSE,
002600*                     LOOKBACK RETURN AND DENSE RANK BY WEEK.
002700*----------------------------------------------------------------
002800* SXR018 - TNGWK   - 30/09/2021 - ADDED VOL-LB AND DD-LB TO THE
002900*                     SCORE (REQ 8701) - RANKING ON RETURN ALONE
003000*                     WAS SENDING THE DESK INTO THE MOST VOLATILE
003100*                     SECTOR EVERY OTHER WEEK.
003200*----------------------------------------------------------------
003300* Y2K05  - DPKLIM  - 28/09/1998 - YEAR 2000 REMEDIATION.  WEEK-END
003400*                     ROLL-FORWARD ARITHMETIC IN D999 NOW CARRIES
003500*                     A FULL 4-DIGIT CENTURY+YEAR SO THE TURN OF
003600*                     THE CENTURY DOES NOT MISCOUNT LEAP DAY.
003700*----------------------------------------------------------------
003800* SXR025 - SFONG   - 19/04/2023 - REQ 9004 - LATEST-WEEK TOP-N
003900*                     EXTRACT ADDED SO THE DESK GETS A PLAIN TEXT
004000*                     FILE WITHOUT HAVING TO READ THE FULL GOLD
004100*                     RANKING HISTORY FILE EVERY MORNING.
004200*----------------------------------------------------------------
004300* SXR045 - TNGWK   - 14/09/2024 - REQ 9803 - SCORE WEIGHTS MOVED
004400*                     TO WORKING-STORAGE CONSTANTS (WERE LITERALS
004500*                     BURIED IN THE COMPUTE AT B200).
004600*----------------------------------------------------------------
004650* SXR051 - DPKLIM  - 03/02/2025 - REQ 9911 - A ROW WITH ADJ-CLOSE
004660*                     MISSING WAS FALLING STRAIGHT INTO THE WEEKLY
004670*                     CLOSE BUFFER AND POISONING THE WHOLE 12-WEEK
004680*                     WINDOW FOR THE SYMBOL.  B120 NOW SKIPS ANY
004690*                     ROW FLAGGED SXR-PRC-ADJ-MISSING BEFORE WEEK-
004695*                     END COMPUTATION EVER SEES IT.
004698*----------------------------------------------------------------
004699* SXR052 - DPKLIM  - 21/02/2025 - REQ 9915 - B120 WAS ONLY
004710*                    CHECKING ADJ-CLOSE.  A ROW WITH A BLANK
004720*                    SYMBOL, BLANK SECTOR, OR ZERO PRICE-DATE
004730*                    COULD STILL REACH THE WEEK-END ROLL AND
004740*                    THE CLOSE BUFFER.  ADDED THE SAME THREE
004750*                    ESSENTIAL-KEY CHECKS SXRSLVR ALREADY USES
004760*                    ON THE WAY INTO THE MASTER.
004770*----------------------------------------------------------------
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005600                     ON  STATUS IS U0-ON
005700                     OFF STATUS IS U0-OFF.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*    SILVER MASTER PRICE HISTORY (INPUT).
006200     SELECT MASTER-FILE ASSIGN TO DATABASE-SXRMSTR
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS   IS WK-C-FILE-STATUS.
006500*    GOLD FULL RANKING HISTORY (OUTPUT).
006600     SELECT RANKING-FILE ASSIGN TO DATABASE-SXRRNK
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS   IS WK-C-FILE-STATUS.
006900*    LATEST-WEEK TOP-N EXTRACT, PLAIN TEXT (OUTPUT).
007000     SELECT TOPN-FILE   ASSIGN TO DATABASE-SXRTOPN
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS   IS WK-C-FILE-STATUS.
007300*    SCRATCH WORK FILE FOR THE WEEK/SCORE SORT.
007400     SELECT SORT-WORK   ASSIGN TO SORTWK1.
007500
007600 EJECT
007700***************
007800 DATA DIVISION.
007900***************
008000 FILE SECTION.
008100 FD  MASTER-FILE
008200    LABEL RECORDS ARE OMITTED.
008300    COPY SXRPRC.
008400
008500 FD  RANKING-FILE
008600    LABEL RECORDS ARE OMITTED.
008700    COPY SXRRNK.
008800
008900 FD  TOPN-FILE
009000    LABEL RECORDS ARE OMITTED.
009100 01  WK-C-TOPN-LINE.
009200    05  WK-C-TOPN-TEXT              PIC X(096).
009300    05  FILLER                      PIC X(004).
009400
009500 SD  SORT-WORK.
009600 01  WK-C-SORT-REC.
009700    05  WK-C-SORT-WEEK-END          PIC 9(08).
009800    05  WK-C-SORT-SCORE-SORT        PIC S9(03)V9(06).
009900*                                     SENTINEL WHEN UNRANKED
010000    05  WK-C-SORT-SYMBOL            PIC X(05).
010100    05  WK-C-SORT-SECTOR            PIC X(30).
010200    05  WK-C-SORT-CLOSE             PIC S9(07)V9(04) COMP-3.
010300    05  WK-C-SORT-RET-IND           PIC X(01).
010400    05  WK-C-SORT-RET-LB            PIC S9(01)V9(06).
010500    05  WK-C-SORT-VOL-IND           PIC X(01).
010600    05  WK-C-SORT-VOL-LB            PIC S9(01)V9(06).
010700    05  WK-C-SORT-DD-IND            PIC X(01).
010800    05  WK-C-SORT-DD-LB             PIC S9(01)V9(06).
010900    05  WK-C-SORT-SCORE-IND         PIC X(01).
011000    05  WK-C-SORT-SCORE             PIC S9(03)V9(06).
011100    05  FILLER                      PIC X(05).
011200
011300 WORKING-STORAGE SECTION.
011400 01  FILLER                          PIC X(30)
011500        VALUE "** PROGRAM SXRGOLD  **".
011600
011700*    COMMON COUNTERS AND FILE-STATUS CONDITION NAMES.
011800 01  WK-C-COMMON.
011900    COPY SXRCOMN.
012000
012100*    NUMBER OF WEEKLY RETURNS IN THE LOOKBACK WINDOW.  THE CLOSE
012200*    BUFFER (WK-N-CLOSE-BUF) HOLDS ONE MORE ENTRY THAN THIS SO A
012300*    FULL WINDOW OF RETURNS CAN BE FORMED BETWEEN CONSECUTIVE
012400*    CLOSES.
012500 01  WK-N-LOOKBACK-WEEKS             PIC 9(02) COMP VALUE 12.
012600 01  WK-N-LOOKBACK-CLOSES            PIC 9(02) COMP VALUE 13.
012700
012800*    NUMBER OF SECTORS CARRIED IN THE LATEST-WEEK TOP-N EXTRACT
012900*    AND ON THE LEADERBOARD CONSOLE REPORT.  SXR045.
013000 01  WK-N-TOPN-COUNT                 PIC 9(02) COMP VALUE 5.
013100
013200*    SCORE WEIGHTS.  SCORE = (WT-RET * RET-LB) + (WT-VOL * VOL-LB)
013300*                          + (WT-DD  * DD-LB).  SXR045.
013400 01  WK-N-WT-RET                     PIC S9(01)V9(02) VALUE +1.00.
013500 01  WK-N-WT-VOL                     PIC S9(01)V9(02) VALUE -0.50.
013600 01  WK-N-WT-DD                      PIC S9(01)V9(02) VALUE +0.50.
013700
013800*    SENTINEL SORT-KEY SCORE FOR AN UNRANKED (SHORT-WINDOW) WEEK -
013900*    LOW ENOUGH THAT IT ALWAYS SORTS TO THE BOTTOM OF ITS WEEK.
014000 01  WK-N-SENTINEL-SCORE             PIC S9(03)V9(06)
014100                                    VALUE -999.999999.
014200
014300*    CONTROL-BREAK STATE FOR THE SYMBOL PASS THROUGH THE MASTER.
014400 01  WK-C-FIRST-SYMBOL-SW            PIC X(01) VALUE "Y".
014500    88  WK-C-ON-FIRST-SYMBOL             VALUE "Y".
014600 01  WK-C-ANY-SYMBOL-SW              PIC X(01) VALUE "N".
014700    88  WK-C-ANY-SYMBOL-SEEN              VALUE "Y".
014800 01  WK-C-CURR-SYMBOL                PIC X(05).
014900 01  WK-C-CURR-SECTOR                PIC X(30).
015000
015100*    THE WEEK CURRENTLY BEING ACCUMULATED FOR WK-C-CURR-SYMBOL.
015200 01  WK-C-CURR-WK-WEEK-END           PIC 9(08).
015300 01  WK-C-CURR-WK-CLOSE              PIC S9(07)V9(04) COMP-3.
015400
015500*    RING BUFFER OF THE LAST 13 WEEKLY CLOSES FOR THE SYMBOL NOW
015600*    IN PROGRESS - OLDEST IN SLOT 1, NEWEST IN SLOT 13.  SHIFTED
015700*    DOWN ONE SLOT EACH TIME A WEEK IS FLUSHED (SEE B160/B165).
015800 01  WK-C-CLOSE-BUFFER.
015900    05  WK-N-CLOSE-BUF              PIC S9(07)V9(04) COMP-3
016000                                    OCCURS 13 TIMES
016100                                    INDEXED BY WK-X-BUF.
016200 01  WK-N-WEEKS-BUILT                PIC 9(04) COMP.
016300
016400*    SCRATCH TABLE OF WEEK-OVER-WEEK RETURNS, REBUILT FRESH FROM
016500*    THE CLOSE BUFFER EVERY TIME A FULL WINDOW IS SCORED.
016600 01  WK-C-RETURN-SCRATCH.
016700    05  WK-N-RET-SCRATCH            PIC S9(01)V9(06)
016800                                    OCCURS 12 TIMES
016900                                    INDEXED BY WK-X-RET.
017000
017100*    LOOKBACK METRIC WORK AREAS.
017200 01  WK-N-RET-SUM                    PIC S9(05)V9(06) COMP-3.
017300 01  WK-N-RET-MEAN                   PIC S9(05)V9(06) COMP-3.
017400 01  WK-N-RET-VAR-SUM                PIC S9(07)V9(06) COMP-3.
017500 01  WK-N-RET-VARIANCE               PIC S9(07)V9(06) COMP-3.
017600 01  WK-N-RET-LB                     PIC S9(01)V9(06).
017700 01  WK-N-VOL-LB                     PIC S9(01)V9(06).
017800 01  WK-N-DD-LB                      PIC S9(01)V9(06).
017900 01  WK-N-DD-PEAK                    PIC S9(07)V9(04) COMP-3.
018000 01  WK-N-DD-CURR                    PIC S9(01)V9(06).
018100 01  WK-N-DD-MIN                     PIC S9(01)V9(06).
018200 01  WK-N-SCORE                      PIC S9(03)V9(06).
018300
018400*    NEWTON'S-METHOD SQUARE ROOT (D970) - NO INTRINSIC FUNCTION ON
018500*    THIS COMPILER.  15 ITERATIONS IS AMPLE PRECISION AT 6
018600*    DECIMALS FOR A STARTING GUESS OF 1 ON A FRACTIONAL VARIANCE.
018700 01  WK-N-SQRT-INPUT                 PIC S9(07)V9(06) COMP-3.
018800 01  WK-N-SQRT-GUESS                 PIC S9(07)V9(06) COMP-3.
018900 01  WK-N-SQRT-NEXT                  PIC S9(07)V9(06) COMP-3.
019000 01  WK-N-SQRT-RESULT                PIC S9(07)V9(06) COMP-3.
019100 01  WK-N-SQRT-ITER                  PIC 9(02) COMP.
019200
019300*    WEEK-ENDING (FRIDAY) DATE CALCULATION.  DAY-OF-WEEK COMES
019400*    FROM ZELLER'S CONGRUENCE (D960); THE DATE IS THEN WALKED
019500*    FORWARD ONE DAY AT A TIME (D999) UNTIL IT LANDS ON FRIDAY.
019600 01  WK-C-DATE-CALC.
019700    05  WK-N-DATECALC-CCYY          PIC 9(04).
019800    05  WK-N-DATECALC-MM            PIC 9(02).
019900    05  WK-N-DATECALC-DD            PIC 9(02).
020000 01  WK-N-ROW-WEEK-END               PIC 9(08).
020100 01  WK-N-DOW                        PIC 9(01) COMP.
020200 01  WK-N-DOW-IDX                    PIC 9(01) COMP.
020300 01  WK-N-DAYS-TO-FRI                PIC 9(01) COMP.
020400 01  WK-N-ADD-CTR                    PIC 9(01) COMP.
020500
020600*    ZELLER'S CONGRUENCE WORK FIELDS.  H = 0 IS SATURDAY, RUNNING
020700*    THROUGH H = 6 FOR FRIDAY.  700 IS ADDED BEFORE THE MOD 7 SO
020800*    THE INTERMEDIATE SUM NEVER GOES NEGATIVE.
020900 01  WK-N-ZD-M                       PIC 9(02) COMP.
021000 01  WK-N-ZD-Y                       PIC 9(04) COMP.
021100 01  WK-N-ZD-J                       PIC 9(02) COMP.
021200 01  WK-N-ZD-K                       PIC 9(02) COMP.
021300 01  WK-N-ZD-T1                      PIC 9(02) COMP.
021400 01  WK-N-ZD-T3                      PIC 9(02) COMP.
021500 01  WK-N-ZD-T4                      PIC 9(02) COMP.
021600 01  WK-N-ZD-SUM                     PIC 9(05) COMP.
021700 01  WK-N-ZD-Q                       PIC 9(05) COMP.
021800
021900*    OFFSET (IN DAYS) FROM A GIVEN DAY-OF-WEEK TO ITS OWN WEEK'S
022000*    FRIDAY.  INDEXED BY ZELLER'S H + 1 (H = 0 SATURDAY THROUGH
022100*    H = 6 FRIDAY).  A SATURDAY/SUNDAY ROW ROLLS FORWARD INTO THE
022200*    FOLLOWING WEEK, PER THE WEEKLY-RESAMPLE RULE.
022300 01  WK-N-FRI-OFFSET-VALUES.
022400    05  FILLER                      PIC 9(01) VALUE 6.
022500    05  FILLER                      PIC 9(01) VALUE 5.
022600    05  FILLER                      PIC 9(01) VALUE 4.
022700    05  FILLER                      PIC 9(01) VALUE 3.
022800    05  FILLER                      PIC 9(01) VALUE 2.
022900    05  FILLER                      PIC 9(01) VALUE 1.
023000    05  FILLER                      PIC 9(01) VALUE 0.
023100 01  WK-N-FRI-OFFSET REDEFINES WK-N-FRI-OFFSET-VALUES.
023200    05  WK-N-FRI-OFFSET-TBL         PIC 9(01)
023300                                    OCCURS 7 TIMES
023400                                    INDEXED BY WK-X-FRI.
023500
023600*    DAYS-IN-MONTH TABLE FOR THE ONE-DAY-AT-A-TIME ROLL-FORWARD.
023700*    FEBRUARY IS ADJUSTED TO 29 BY D998 IN A LEAP YEAR.
023800 01  WK-N-MONTH-LEN-VALUES.
023900    05  FILLER                      PIC 9(02) VALUE 31.
024000    05  FILLER                      PIC 9(02) VALUE 28.
024100    05  FILLER                      PIC 9(02) VALUE 31.
024200    05  FILLER                      PIC 9(02) VALUE 30.
024300    05  FILLER                      PIC 9(02) VALUE 31.
024400    05  FILLER                      PIC 9(02) VALUE 30.
024500    05  FILLER                      PIC 9(02) VALUE 31.
024600    05  FILLER                      PIC 9(02) VALUE 31.
024700    05  FILLER                      PIC 9(02) VALUE 30.
024800    05  FILLER                      PIC 9(02) VALUE 31.
024900    05  FILLER                      PIC 9(02) VALUE 30.
025000    05  FILLER                      PIC 9(02) VALUE 31.
025100 01  WK-N-MONTH-LEN REDEFINES WK-N-MONTH-LEN-VALUES.
025200    05  WK-N-MONTH-LEN-TBL          PIC 9(02)
025300                                    OCCURS 12 TIMES
025400                                    INDEXED BY WK-X-MLEN.
025500 01  WK-N-DAYS-IN-MONTH              PIC 9(02) COMP.
025600
025700 01  WK-C-LEAP-YEAR-SW               PIC X(01).
025800    88  WK-C-LEAP-YEAR                    VALUE "Y".
025900 01  WK-N-LEAP-Q4                    PIC 9(04) COMP.
026000 01  WK-N-LEAP-R4                    PIC 9(04) COMP.
026100 01  WK-N-LEAP-Q100                  PIC 9(04) COMP.
026200 01  WK-N-LEAP-R100                  PIC 9(04) COMP.
026300 01  WK-N-LEAP-Q400                  PIC 9(04) COMP.
026400 01  WK-N-LEAP-R400                  PIC 9(04) COMP.
026500
026600*    OUTPUT-PROCEDURE (DENSE RANK) CONTROL-BREAK STATE.
026700 01  WK-N-CURR-RANK                  PIC 9(03) COMP.
026800 01  WK-N-PREV-SCORE                 PIC S9(03)V9(06).
026900 01  WK-N-LATEST-WEEK-END            PIC 9(08).
027000
027100*    THE MOST RECENT WEEK'S TOP-RANKED SECTORS, HELD HERE UNTIL
027200*    EOF SO WE KNOW WHICH WEEK REALLY WAS THE LAST ONE - USED BY
027300*    BOTH THE TOP-N EXTRACT (C000) AND THE LEADERBOARD (C500).
027400 01  WK-C-LATEST-WEEK-TABLE.
027500    05  WK-C-LATEST-WEEK-ROW        OCCURS 11 TIMES
027600                                    INDEXED BY WK-X-LATEST.
027700        10  WK-C-LATEST-RANK        PIC 9(03).
027800        10  WK-C-LATEST-SECTOR      PIC X(30).
027900        10  WK-C-LATEST-SYMBOL      PIC X(05).
028000        10  WK-C-LATEST-RET-LB      PIC S9(01)V9(06).
028100        10  WK-C-LATEST-VOL-LB      PIC S9(01)V9(06).
028200        10  WK-C-LATEST-DD-LB       PIC S9(01)V9(06).
028300        10  WK-C-LATEST-SCORE       PIC S9(03)V9(06).
028400 01  WK-N-LATEST-WEEK-COUNT          PIC 9(02) COMP.
028500
028600*    RUN-DATE, FOR THE REPORT BANNER ONLY - Y2K-WINDOWED THE SAME
028700*    WAY AS EVERY OTHER STEP IN THE SUITE.
028800 01  WS-DATE-YMD                     PIC 9(06).
028900 01  WS-DATE-YMD-R REDEFINES WS-DATE-YMD.
029000    05  WS-DATE-YY                  PIC 99.
029100    05  WS-DATE-MM                  PIC 99.
029200    05  WS-DATE-DD                  PIC 99.
029300
029400*    LEADERBOARD REPORT HEADING LINE.
029500 01  WK-C-RPT-HEADING.
029600    05  FILLER                      PIC X(20)
029700                       VALUE "SXRGOLD - SECTOR ROT".
029800    05  FILLER                      PIC X(20)
029900                       VALUE "ATION LEADERBOARD - ".
030000    05  WK-C-RPT-WEEK-END           PIC 9(08).
030100    05  FILLER                      PIC X(20) VALUE SPACES.
030200
030300 LINKAGE SECTION.
030400 COPY SXRDRVL.
030600
030700 EJECT
030800*******************
030900 PROCEDURE DIVISION USING WK-C-SXRDRVL-RECORD.
031000*******************
031100 MAIN-MODULE.
031200    PERFORM A000-RUN-GOLD-RANKINGS THRU A099-RUN-GOLD-RANKINGS-EX.
031300    MOVE ZERO   TO WK-C-SXRDRVL-RETCODE.
031400    MOVE SPACES TO WK-C-SXRDRVL-MSG.
031500    DISPLAY "===== SXRGOLD - RANKINGS COMPLETE =====".
031600    GOBACK.
031700
031800 A000-RUN-GOLD-RANKINGS.
031900    SORT SORT-WORK
032000         ASCENDING KEY  WK-C-SORT-WEEK-END
032100         DESCENDING KEY WK-C-SORT-SCORE-SORT
032200         INPUT PROCEDURE  IS B100-SORT-INPUT THRU B199-SI-EX
032300         OUTPUT PROCEDURE IS B500-SORT-OUTPUT THRU B599-SO-EX.
032310    DISPLAY "SXRGOLD - MASTER ROWS READ - " WK-N-ROWS-READ
032320        " REJECTED (MISSING ADJ-CLOSE) - " WK-N-ROWS-REJECTED.
032400    PERFORM C000-WRITE-TOPN-EXTRACT THRU C099-TOPN-EX.
032500    PERFORM C500-BUILD-LEADERBOARD THRU C599-BUILD-LEADERBOARD-EX.
032600 A099-RUN-GOLD-RANKINGS-EX.
032700    EXIT.
032800
032900 EJECT
033000*    ===========================================================
033100*    SORT INPUT PROCEDURE - WEEKLY RESAMPLE OF THE SILVER MASTER
033200*    ===========================================================
033300 B100-SORT-INPUT.
033400    MOVE ZERO  TO WK-N-ROWS-READ.
033450    MOVE ZERO  TO WK-N-ROWS-REJECTED.
033500    MOVE "Y"   TO WK-C-FIRST-SYMBOL-SW.
033600    MOVE "N"   TO WK-C-ANY-SYMBOL-SW.
033700    OPEN INPUT MASTER-FILE.
033800    IF NOT WK-C-SUCCESSFUL
033900        DISPLAY "SXRGOLD - OPEN FAILED ON MASTER - "
034000           WK-C-FILE-STATUS
034100        GO TO B199-SI-EX
034200    END-IF.
034300 B120-READ-MASTER-ROW.
034400    READ MASTER-FILE
034500        AT END GO TO B190-FINAL-FLUSH.
034600    ADD 1 TO WK-N-ROWS-READ.
034620    IF SXR-PRC-SYMBOL = SPACES
034625       OR SXR-PRC-SECTOR = SPACES
034630       OR SXR-PRC-DATE  = ZERO
034640       OR SXR-PRC-ADJ-MISSING
034660        ADD 1 TO WK-N-ROWS-REJECTED
034680        GO TO B120-READ-MASTER-ROW
034690    END-IF.
034700    IF WK-C-ON-FIRST-SYMBOL
034800        MOVE "N" TO WK-C-FIRST-SYMBOL-SW
034900        MOVE "Y" TO WK-C-ANY-SYMBOL-SW
035000        PERFORM B110-INIT-SYMBOL-STATE THRU B110-INIT-SYM-EX
035100        MOVE SXR-PRC-SYMBOL TO WK-C-CURR-SYMBOL
035200        MOVE SXR-PRC-SECTOR TO WK-C-CURR-SECTOR
035300    ELSE
035400        IF SXR-PRC-SYMBOL NOT = WK-C-CURR-SYMBOL
035500            PERFORM B180-FLUSH-CURRENT-WEEK
035600                THRU B180-FLUSH-WK-EX
035700            PERFORM B110-INIT-SYMBOL-STATE
035800                THRU B110-INIT-SYM-EX
035900            MOVE SXR-PRC-SYMBOL TO WK-C-CURR-SYMBOL
036000            MOVE SXR-PRC-SECTOR TO WK-C-CURR-SECTOR
036100        END-IF
036200    END-IF.
036300    PERFORM B140-COMPUTE-WEEK-END THRU B140-WK-END-EX.
036400    IF WK-N-WEEKS-BUILT = ZERO AND WK-C-CURR-WK-WEEK-END = ZERO
036500        PERFORM B150-START-NEW-WEEK THRU B150-NEW-WK-EX
036600    ELSE
036700        IF WK-N-ROW-WEEK-END NOT = WK-C-CURR-WK-WEEK-END
036800            PERFORM B180-FLUSH-CURRENT-WEEK
036900                THRU B180-FLUSH-WK-EX
037000            PERFORM B150-START-NEW-WEEK THRU B150-NEW-WK-EX
037100        ELSE
037200            MOVE SXR-PRC-ADJ-CLOSE TO WK-C-CURR-WK-CLOSE
037300        END-IF
037400    END-IF.
037500    GO TO B120-READ-MASTER-ROW.
037600 B190-FINAL-FLUSH.
037700    IF WK-C-ANY-SYMBOL-SEEN
037800        PERFORM B180-FLUSH-CURRENT-WEEK THRU B180-FLUSH-WK-EX
037900    END-IF.
038000    CLOSE MASTER-FILE.
038100 B199-SI-EX.
038200    EXIT.
038300
038400 B110-INIT-SYMBOL-STATE.
038500    MOVE ZERO TO WK-N-WEEKS-BUILT.
038600    MOVE ZERO TO WK-C-CURR-WK-WEEK-END.
038700    MOVE ZERO TO WK-C-CURR-WK-CLOSE.
038800    PERFORM B115-CLEAR-ONE-CLOSE THRU B115-CLEAR-ONE-CLOSE-EX
038900        VARYING WK-X-BUF FROM 1 BY 1 UNTIL WK-X-BUF > 13.
039000 B110-INIT-SYM-EX.
039100    EXIT.
039200
039300 B115-CLEAR-ONE-CLOSE.
039400    MOVE ZERO TO WK-N-CLOSE-BUF (WK-X-BUF).
039500 B115-CLEAR-ONE-CLOSE-EX.
039600    EXIT.
039700
039800 B140-COMPUTE-WEEK-END.
039900    COMPUTE WK-N-DATECALC-CCYY = SXR-PRC-DATE / 10000.
040000    COMPUTE WK-N-DATECALC-MM   =
040100            (SXR-PRC-DATE / 100) - (WK-N-DATECALC-CCYY * 100).
040200    COMPUTE WK-N-DATECALC-DD   =
040300            SXR-PRC-DATE - ((SXR-PRC-DATE / 100) * 100).
040400    PERFORM D960-ZELLER-DOW THRU D960-ZELLER-DOW-EX.
040500    COMPUTE WK-N-DOW-IDX = WK-N-DOW + 1.
040600    SET WK-X-FRI TO WK-N-DOW-IDX.
040700    MOVE WK-N-FRI-OFFSET-TBL (WK-X-FRI) TO WK-N-DAYS-TO-FRI.
040800    PERFORM D999-ADD-ONE-DAY THRU D999-ADD-DAY-EX
040900        VARYING WK-N-ADD-CTR FROM 1 BY 1
041000        UNTIL WK-N-ADD-CTR > WK-N-DAYS-TO-FRI.
041100    COMPUTE WK-N-ROW-WEEK-END =
041200            (WK-N-DATECALC-CCYY * 10000)
041300          + (WK-N-DATECALC-MM * 100)
041400          + WK-N-DATECALC-DD.
041500 B140-WK-END-EX.
041600    EXIT.
041700
041800 B150-START-NEW-WEEK.
041900    MOVE WK-N-ROW-WEEK-END  TO WK-C-CURR-WK-WEEK-END.
042000    MOVE SXR-PRC-ADJ-CLOSE  TO WK-C-CURR-WK-CLOSE.
042100 B150-NEW-WK-EX.
042200    EXIT.
042300
042400 B180-FLUSH-CURRENT-WEEK.
042500    PERFORM B165-SHIFT-ONE-CLOSE THRU B165-SHIFT-ONE-CLOSE-EX
042600        VARYING WK-X-BUF FROM 1 BY 1 UNTIL WK-X-BUF > 12.
042700    MOVE WK-C-CURR-WK-CLOSE TO WK-N-CLOSE-BUF (13).
042800    IF WK-N-WEEKS-BUILT < 13
042900        ADD 1 TO WK-N-WEEKS-BUILT
043000    END-IF.
043100    MOVE WK-C-CURR-WK-WEEK-END TO WK-C-SORT-WEEK-END.
043200    MOVE WK-C-CURR-SYMBOL      TO WK-C-SORT-SYMBOL.
043300    MOVE WK-C-CURR-SECTOR      TO WK-C-SORT-SECTOR.
043400    MOVE WK-C-CURR-WK-CLOSE    TO WK-C-SORT-CLOSE.
043500    IF WK-N-WEEKS-BUILT = 13
043600        PERFORM B200-COMPUTE-LOOKBACK THRU B200-LOOKBACK-EX
043700        MOVE SPACE          TO WK-C-SORT-RET-IND
043800        MOVE SPACE          TO WK-C-SORT-VOL-IND
043900        MOVE SPACE          TO WK-C-SORT-DD-IND
044000        MOVE SPACE          TO WK-C-SORT-SCORE-IND
044100        MOVE WK-N-RET-LB    TO WK-C-SORT-RET-LB
044200        MOVE WK-N-VOL-LB    TO WK-C-SORT-VOL-LB
044300        MOVE WK-N-DD-LB     TO WK-C-SORT-DD-LB
044400        MOVE WK-N-SCORE     TO WK-C-SORT-SCORE
044500        MOVE WK-N-SCORE     TO WK-C-SORT-SCORE-SORT
044600    ELSE
044700        MOVE "M"            TO WK-C-SORT-RET-IND
044800        MOVE "M"            TO WK-C-SORT-VOL-IND
044900        MOVE "M"            TO WK-C-SORT-DD-IND
045000        MOVE "M"            TO WK-C-SORT-SCORE-IND
045100        MOVE ZERO           TO WK-C-SORT-RET-LB
045200        MOVE ZERO           TO WK-C-SORT-VOL-LB
045300        MOVE ZERO           TO WK-C-SORT-DD-LB
045400        MOVE ZERO           TO WK-C-SORT-SCORE
045500        MOVE WK-N-SENTINEL-SCORE TO WK-C-SORT-SCORE-SORT
045600    END-IF.
045700    RELEASE WK-C-SORT-REC.
045800 B180-FLUSH-WK-EX.
045900    EXIT.
046000
046100 B165-SHIFT-ONE-CLOSE.
046200    MOVE WK-N-CLOSE-BUF (WK-X-BUF + 1)
046300     TO WK-N-CLOSE-BUF (WK-X-BUF).
046400 B165-SHIFT-ONE-CLOSE-EX.
046500    EXIT.
046600
046700 EJECT
046800*    ===========================================================
046900*    LOOKBACK METRICS - RET-LB, VOL-LB (SAMPLE STDEV), DD-LB
047000*    ===========================================================
047100 B200-COMPUTE-LOOKBACK.
047200    COMPUTE WK-N-RET-LB ROUNDED =
047300            (WK-N-CLOSE-BUF (13) / WK-N-CLOSE-BUF (1)) - 1.
047400    PERFORM B210-BUILD-RETURN THRU B210-BUILD-RETURN-EX
047500        VARYING WK-X-BUF FROM 1 BY 1 UNTIL WK-X-BUF > 12.
047600    MOVE ZERO TO WK-N-RET-SUM.
047700    PERFORM B220-SUM-RETURN THRU B220-SUM-RETURN-EX
047800        VARYING WK-X-RET FROM 1 BY 1 UNTIL WK-X-RET > 12.
047900    COMPUTE WK-N-RET-MEAN ROUNDED = WK-N-RET-SUM / 12.
048000    MOVE ZERO TO WK-N-RET-VAR-SUM.
048100    PERFORM B230-ACCUM-VAR THRU B230-ACCUM-VAR-EX
048200        VARYING WK-X-RET FROM 1 BY 1 UNTIL WK-X-RET > 12.
048300    COMPUTE WK-N-RET-VARIANCE ROUNDED = WK-N-RET-VAR-SUM / 11.
048400    MOVE WK-N-RET-VARIANCE TO WK-N-SQRT-INPUT.
048500    PERFORM D970-CALC-SQRT THRU D970-CALC-SQRT-EX.
048600    MOVE WK-N-SQRT-RESULT TO WK-N-VOL-LB.
048700    MOVE WK-N-CLOSE-BUF (2) TO WK-N-DD-PEAK.
048800    MOVE ZERO TO WK-N-DD-MIN.
048900    PERFORM B240-WALK-DRAWDOWN THRU B240-WALK-DRAWDOWN-EX
049000        VARYING WK-X-BUF FROM 2 BY 1 UNTIL WK-X-BUF > 13.
049100    MOVE WK-N-DD-MIN TO WK-N-DD-LB.
049200    COMPUTE WK-N-SCORE ROUNDED =
049300            (WK-N-WT-RET * WK-N-RET-LB)
049400          + (WK-N-WT-VOL * WK-N-VOL-LB)
049500          + (WK-N-WT-DD  * WK-N-DD-LB).
049600 B200-LOOKBACK-EX.
049700    EXIT.
049800
049900 B210-BUILD-RETURN.
050000    COMPUTE WK-N-RET-SCRATCH (WK-X-BUF) ROUNDED =
050100            (WK-N-CLOSE-BUF (WK-X-BUF + 1)
050200          /  WK-N-CLOSE-BUF (WK-X-BUF)) - 1.
050300 B210-BUILD-RETURN-EX.
050400    EXIT.
050500
050600 B220-SUM-RETURN.
050700    ADD WK-N-RET-SCRATCH (WK-X-RET) TO WK-N-RET-SUM.
050800 B220-SUM-RETURN-EX.
050900    EXIT.
051000
051100 B230-ACCUM-VAR.
051200    COMPUTE WK-N-RET-VAR-SUM =
051300            WK-N-RET-VAR-SUM
051400          + ((WK-N-RET-SCRATCH (WK-X-RET) - WK-N-RET-MEAN)
051500          *  (WK-N-RET-SCRATCH (WK-X-RET) - WK-N-RET-MEAN)).
051600 B230-ACCUM-VAR-EX.
051700    EXIT.
051800
051900 B240-WALK-DRAWDOWN.
052000    IF WK-N-CLOSE-BUF (WK-X-BUF) GREATER THAN WK-N-DD-PEAK
052100        MOVE WK-N-CLOSE-BUF (WK-X-BUF) TO WK-N-DD-PEAK
052200    END-IF.
052300    COMPUTE WK-N-DD-CURR ROUNDED =
052400            (WK-N-CLOSE-BUF (WK-X-BUF) / WK-N-DD-PEAK) - 1.
052500    IF WK-N-DD-CURR LESS THAN WK-N-DD-MIN
052600        MOVE WK-N-DD-CURR TO WK-N-DD-MIN
052700    END-IF.
052800 B240-WALK-DRAWDOWN-EX.
052900    EXIT.
053000
053100 EJECT
053200*    ===========================================================
053300*    DATE UTILITY ROUTINES - NO INTRINSIC FUNCTIONS AVAILABLE
053400*    ===========================================================
053500 D960-ZELLER-DOW.
053600    MOVE WK-N-DATECALC-MM TO WK-N-ZD-M.
053700    MOVE WK-N-DATECALC-CCYY TO WK-N-ZD-Y.
053800    IF WK-N-ZD-M LESS THAN 3
053900        ADD 12 TO WK-N-ZD-M
054000        SUBTRACT 1 FROM WK-N-ZD-Y
054100    END-IF.
054200    DIVIDE WK-N-ZD-Y BY 100 GIVING WK-N-ZD-J.
054300    COMPUTE WK-N-ZD-K = WK-N-ZD-Y - (WK-N-ZD-J * 100).
054400    COMPUTE WK-N-ZD-T1 = (13 * (WK-N-ZD-M + 1)) / 5.
054500    COMPUTE WK-N-ZD-T3 = WK-N-ZD-K / 4.
054600    COMPUTE WK-N-ZD-T4 = WK-N-ZD-J / 4.
054700    COMPUTE WK-N-ZD-SUM =
054800            WK-N-DATECALC-DD + WK-N-ZD-T1 + WK-N-ZD-K + WK-N-ZD-T3
054900          + WK-N-ZD-T4 - (2 * WK-N-ZD-J) + 700.
055000    DIVIDE WK-N-ZD-SUM BY 7 GIVING WK-N-ZD-Q REMAINDER WK-N-DOW.
055100 D960-ZELLER-DOW-EX.
055200    EXIT.
055300
055400 D970-CALC-SQRT.
055500    IF WK-N-SQRT-INPUT = ZERO
055600        MOVE ZERO TO WK-N-SQRT-RESULT
055700    ELSE
055800        MOVE 1 TO WK-N-SQRT-GUESS
055900        PERFORM D975-SQRT-ITERATE THRU D975-SQRT-ITERATE-EX
056000            VARYING WK-N-SQRT-ITER FROM 1 BY 1
056100            UNTIL WK-N-SQRT-ITER > 15
056200        MOVE WK-N-SQRT-GUESS TO WK-N-SQRT-RESULT
056300    END-IF.
056400 D970-CALC-SQRT-EX.
056500    EXIT.
056600
056700 D975-SQRT-ITERATE.
056800    COMPUTE WK-N-SQRT-NEXT ROUNDED =
056900            (WK-N-SQRT-GUESS
057000          + (WK-N-SQRT-INPUT / WK-N-SQRT-GUESS)) / 2.
057100    MOVE WK-N-SQRT-NEXT TO WK-N-SQRT-GUESS.
057200 D975-SQRT-ITERATE-EX.
057300    EXIT.
057400
057500 D998-CHECK-LEAP-YEAR.
057600    MOVE "N" TO WK-C-LEAP-YEAR-SW.
057700    DIVIDE WK-N-DATECALC-CCYY BY 4
057800        GIVING WK-N-LEAP-Q4 REMAINDER WK-N-LEAP-R4.
057900    IF WK-N-LEAP-R4 = ZERO
058000        DIVIDE WK-N-DATECALC-CCYY BY 100
058100            GIVING WK-N-LEAP-Q100 REMAINDER WK-N-LEAP-R100
058200        IF WK-N-LEAP-R100 NOT = ZERO
058300            MOVE "Y" TO WK-C-LEAP-YEAR-SW
058400        ELSE
058500            DIVIDE WK-N-DATECALC-CCYY BY 400
058600                GIVING WK-N-LEAP-Q400 REMAINDER WK-N-LEAP-R400
058700            IF WK-N-LEAP-R400 = ZERO
058800                MOVE "Y" TO WK-C-LEAP-YEAR-SW
058900            END-IF
059000        END-IF
059100    END-IF.
059200 D998-CHECK-LEAP-YEAR-EX.
059300    EXIT.
059400
059500 D999-ADD-ONE-DAY.
059600    ADD 1 TO WK-N-DATECALC-DD.
059700    SET WK-X-MLEN TO WK-N-DATECALC-MM.
059800    MOVE WK-N-MONTH-LEN-TBL (WK-X-MLEN) TO WK-N-DAYS-IN-MONTH.
059900    IF WK-N-DATECALC-MM = 2
060000        PERFORM D998-CHECK-LEAP-YEAR THRU D998-CHECK-LEAP-YEAR-EX
060100        IF WK-C-LEAP-YEAR
060200            MOVE 29 TO WK-N-DAYS-IN-MONTH
060300        END-IF
060400    END-IF.
060500    IF WK-N-DATECALC-DD GREATER THAN WK-N-DAYS-IN-MONTH
060600        MOVE 1 TO WK-N-DATECALC-DD
060700        ADD 1 TO WK-N-DATECALC-MM
060800        IF WK-N-DATECALC-MM GREATER THAN 12
060900            MOVE 1 TO WK-N-DATECALC-MM
061000            ADD 1 TO WK-N-DATECALC-CCYY
061100        END-IF
061200    END-IF.
061300 D999-ADD-DAY-EX.
061400    EXIT.
061500
061600 EJECT
061700*    ===========================================================
061800*    SORT OUTPUT PROCEDURE - DENSE RANK WITHIN EACH WEEK-END
061900*    ===========================================================
062000 B500-SORT-OUTPUT.
062100    MOVE ZERO   TO WK-N-CURR-RANK.
062200    MOVE ZERO   TO WK-N-PREV-SCORE.
062300    MOVE ZERO   TO WK-N-LATEST-WEEK-END.
062400    MOVE ZERO   TO WK-N-LATEST-WEEK-COUNT.
062500    OPEN OUTPUT RANKING-FILE.
062600    IF NOT WK-C-SUCCESSFUL
062700        DISPLAY "SXRGOLD - OPEN FAILED ON RANKING FILE - "
062800             WK-C-FILE-STATUS
062900        GO TO B599-SO-EX
063000    END-IF.
063100 B520-RETURN-ROW.
063200    RETURN SORT-WORK
063300        AT END GO TO B590-SORT-OUTPUT-DONE.
063400    IF WK-C-SORT-WEEK-END NOT = WK-N-LATEST-WEEK-END
063500        MOVE WK-C-SORT-WEEK-END TO WK-N-LATEST-WEEK-END
063600        MOVE ZERO               TO WK-N-LATEST-WEEK-COUNT
063700        MOVE ZERO               TO WK-N-CURR-RANK
063800        MOVE WK-N-SENTINEL-SCORE TO WK-N-PREV-SCORE
063900    END-IF.
064000    MOVE WK-C-SORT-WEEK-END TO SXR-RNK-WEEK-END.
064100    MOVE WK-C-SORT-SECTOR   TO SXR-RNK-SECTOR.
064200    MOVE WK-C-SORT-SYMBOL   TO SXR-RNK-SYMBOL.
064300    MOVE WK-C-SORT-CLOSE    TO SXR-RNK-CLOSE.
064400    MOVE WK-C-SORT-RET-IND  TO SXR-RNK-RET-IND.
064500    MOVE WK-C-SORT-RET-LB   TO SXR-RNK-RET-LB.
064600    MOVE WK-C-SORT-VOL-IND  TO SXR-RNK-VOL-IND.
064700    MOVE WK-C-SORT-VOL-LB   TO SXR-RNK-VOL-LB.
064800    MOVE WK-C-SORT-DD-IND   TO SXR-RNK-DD-IND.
064900    MOVE WK-C-SORT-DD-LB    TO SXR-RNK-DD-LB.
065000    MOVE WK-C-SORT-SCORE-IND TO SXR-RNK-SCORE-IND.
065100    MOVE WK-C-SORT-SCORE    TO SXR-RNK-SCORE.
065200    MOVE SPACES             TO SXR-RNK-FILLER.
065300    IF WK-C-SORT-SCORE-IND = "M"
065400        MOVE "M" TO SXR-RNK-RANK-IND
065500        MOVE ZERO TO SXR-RNK-RANK-NO
065600    ELSE
065700        IF WK-C-SORT-SCORE-SORT NOT = WK-N-PREV-SCORE
065800            ADD 1 TO WK-N-CURR-RANK
065900        END-IF
066000        MOVE SPACE          TO SXR-RNK-RANK-IND
066100        MOVE WK-N-CURR-RANK TO SXR-RNK-RANK-NO
066200        MOVE WK-C-SORT-SCORE-SORT TO WK-N-PREV-SCORE
066300        IF WK-N-LATEST-WEEK-COUNT < WK-N-TOPN-COUNT
066400            ADD 1 TO WK-N-LATEST-WEEK-COUNT
066500            SET WK-X-LATEST TO WK-N-LATEST-WEEK-COUNT
066600            MOVE SXR-RNK-RANK-NO
066700                 TO WK-C-LATEST-RANK (WK-X-LATEST)
066800            MOVE SXR-RNK-SECTOR
066900                 TO WK-C-LATEST-SECTOR (WK-X-LATEST)
067000            MOVE SXR-RNK-SYMBOL
067100                 TO WK-C-LATEST-SYMBOL (WK-X-LATEST)
067200            MOVE SXR-RNK-RET-LB
067300                 TO WK-C-LATEST-RET-LB (WK-X-LATEST)
067400            MOVE SXR-RNK-VOL-LB
067500                 TO WK-C-LATEST-VOL-LB (WK-X-LATEST)
067600            MOVE SXR-RNK-DD-LB
067700                 TO WK-C-LATEST-DD-LB (WK-X-LATEST)
067800            MOVE SXR-RNK-SCORE
067900                 TO WK-C-LATEST-SCORE (WK-X-LATEST)
068000        END-IF
068100    END-IF.
068200    WRITE SXR-RNK-RECORD.
068300    GO TO B520-RETURN-ROW.
068400 B590-SORT-OUTPUT-DONE.
068500    CLOSE RANKING-FILE.
068600 B599-SO-EX.
068700    EXIT.
068800
068900 EJECT
069000*    ===========================================================
069100*    LATEST-WEEK TOP-N EXTRACT - PLAIN TEXT, LINE SEQUENTIAL
069200*    ===========================================================
069300 C000-WRITE-TOPN-EXTRACT.
069400    OPEN OUTPUT TOPN-FILE.
069500    IF NOT WK-C-SUCCESSFUL
069600        DISPLAY "SXRGOLD - OPEN FAILED ON TOPN EXTRACT - "
069700             WK-C-FILE-STATUS
069800        GO TO C099-TOPN-EX
069900    END-IF.
070010    MOVE SPACES TO WK-C-TOPN-LINE.
070020    STRING "WEEK-END " DELIMITED BY SIZE
070030           WK-N-LATEST-WEEK-END DELIMITED BY SIZE
070040           "  TOP " DELIMITED BY SIZE
070050           WK-N-LATEST-WEEK-COUNT DELIMITED BY SIZE
070060           " SECTORS" DELIMITED BY SIZE
070070        INTO WK-C-TOPN-TEXT.
070700    WRITE WK-C-TOPN-LINE.
070800    PERFORM C020-WRITE-ONE-TOPN THRU C020-WRITE-ONE-TOPN-EX
070900        VARYING WK-X-LATEST FROM 1 BY 1
071000        UNTIL WK-X-LATEST > WK-N-LATEST-WEEK-COUNT.
071100    CLOSE TOPN-FILE.
071200    DISPLAY "SXRGOLD - TOP-N EXTRACT WRITTEN - "
071300         WK-N-LATEST-WEEK-COUNT " ROWS".
071400 C099-TOPN-EX.
071500    EXIT.
071600
071700 C020-WRITE-ONE-TOPN.
071750    MOVE SPACES TO WK-C-TOPN-LINE.
071800    STRING WK-C-LATEST-RANK   (WK-X-LATEST) DELIMITED BY SIZE
071900           "  "                             DELIMITED BY SIZE
072000           WK-C-LATEST-SYMBOL (WK-X-LATEST) DELIMITED BY SIZE
072100           "  "                             DELIMITED BY SIZE
072200           WK-C-LATEST-SECTOR (WK-X-LATEST) DELIMITED BY SIZE
072300           "  RET="                         DELIMITED BY SIZE
072400           WK-C-LATEST-RET-LB (WK-X-LATEST) DELIMITED BY SIZE
072500           "  VOL="                         DELIMITED BY SIZE
072600           WK-C-LATEST-VOL-LB (WK-X-LATEST) DELIMITED BY SIZE
072700           "  DD="                          DELIMITED BY SIZE
072800           WK-C-LATEST-DD-LB  (WK-X-LATEST) DELIMITED BY SIZE
072900           "  SCORE="                       DELIMITED BY SIZE
073000           WK-C-LATEST-SCORE  (WK-X-LATEST) DELIMITED BY SIZE
073100        INTO WK-C-TOPN-TEXT.
073200    WRITE WK-C-TOPN-LINE.
073300 C020-WRITE-ONE-TOPN-EX.
073400    EXIT.
073500
073600 EJECT
073700*    ===========================================================
073800*    LEADERBOARD CONSOLE REPORT - SAME TOP-N SET AS THE EXTRACT
073900*    ===========================================================
074000 C500-BUILD-LEADERBOARD.
074100    ACCEPT WS-DATE-YMD FROM DATE.
074150    DISPLAY "SXRGOLD - RANKING FILE WRITTEN  - DATABASE-SXRRNK".
074170    DISPLAY "SXRGOLD - TOP-N EXTRACT WRITTEN - DATABASE-SXRTOPN".
074200    MOVE WK-N-LATEST-WEEK-END TO WK-C-RPT-WEEK-END.
074300    DISPLAY WK-C-RPT-HEADING.
074400    DISPLAY "RANK  SYMBOL  SECTOR                          "
074500            "RET-LB    VOL-LB    DD-LB     SCORE".
074600    PERFORM C520-DISPLAY-ONE-RANK THRU C520-DISPLAY-ONE-RANK-EX
074700        VARYING WK-X-LATEST FROM 1 BY 1
074800        UNTIL WK-X-LATEST > WK-N-LATEST-WEEK-COUNT.
074900    DISPLAY "SXRGOLD - LEADERBOARD COMPLETE - "
075000         WK-N-LATEST-WEEK-COUNT " SECTORS RANKED".
075100 C599-BUILD-LEADERBOARD-EX.
075200    EXIT.
075300
075400 C520-DISPLAY-ONE-RANK.
075500    DISPLAY WK-C-LATEST-RANK   (WK-X-LATEST) "    "
075600            WK-C-LATEST-SYMBOL (WK-X-LATEST) "  "
075700            WK-C-LATEST-SECTOR (WK-X-LATEST) "  "
075800            WK-C-LATEST-RET-LB (WK-X-LATEST) "  "
075900            WK-C-LATEST-VOL-LB (WK-X-LATEST) "  "
076000            WK-C-LATEST-DD-LB  (WK-X-LATEST) "  "
076100            WK-C-LATEST-SCORE  (WK-X-LATEST).
076200 C520-DISPLAY-ONE-RANK-EX.
076300    EXIT.
076400
076500 EJECT
076600*----------------------------------------------------------------
076700*    END OF PROGRAM SOURCE - SXRGOLD
076800*----------------------------------------------------------------
