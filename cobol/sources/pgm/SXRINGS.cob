000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SXRINGS.
000500 AUTHOR.         D P LIM.
000600 INSTALLATION.   CORPORATE MIS - AS/400 PRODUCTION.
000700 DATE-WRITTEN.   03 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  INGEST STEP OF THE SECTOR-ROTATION BATCH SUITE.
001200*               READS THE 11 PER-SYMBOL RAW DAILY PRICE FEEDS,
001300*               VALIDATES THE ESSENTIAL KEYS (DATE AND CLOSE),
001400*               TAGS EACH ROW WITH SYMBOL AND SECTOR NAME FROM
001500*               THE SXRSECT TABLE, AND WRITES ONE LANDING FILE
001600*               PER SYMBOL.  A SYMBOL WITH NO USABLE ROWS IS
001700*               MARKED FAILED BUT THE RUN CONTINUES.
001800*NOTE        :  CALLED BY SXRDRV AS THE FIRST PIPELINE STEP.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* SXR008 - DPKLIM  - 03/11/1991 - INITIAL VERSION.  6 SYMBOLS
002400*                     ONLY (XLK/XLF/XLV/XLE/XLI/XLY) - REST OF
002500*                     THE FUND FAMILY NOT YET ON THE FEED.
002600*----------------------------------------------------------------
002700* SXR015  - DPKLIM  - 22/06/2021 - REQ 8814 - ADDED THE REMAINING
002800*                     5 SYMBOLS (XLP/XLU/XLB/XLRE/XLC) NOW THAT
002900*                     THE VENDOR FEED CARRIES THE FULL FAMILY.
003000*----------------------------------------------------------------
003100* Y2K02  - DPKLIM  - 14/09/1998 - YEAR 2000 REMEDIATION - NOTE
003200*                     ONLY: THIS PROGRAM TAKES CCYYMMDD FROM THE
003300*                     FEED AS-IS, NO 2-DIGIT DATE HANDLING HERE.
003400*----------------------------------------------------------------
003500* SXR028  - TNGWK   - 14/02/2023 - REQ 8814 - FAILED-SYMBOL TABLE
003600*                     MOVED TO SXRCOMN SO THE DRIVER'S CONSOLE
003700*                     LOG SHOWS THE SAME LIST THIS PROGRAM PRINTS.
003800*----------------------------------------------------------------
003900* SXR041  - SFONG   - 19/07/2024 - REQ 9622 - A SYMBOL WITH ZERO
004000*                     ROWS WRITTEN NOW ALSO GOES ON THE FAILED
004100*                     LIST INSTEAD OF SILENTLY PASSING.
004200*----------------------------------------------------------------
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005100                      ON  STATUS IS U0-ON
005200                      OFF STATUS IS U0-OFF.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*    ELEVEN RAW PER-SYMBOL FEED FILES (INPUT).
005700     SELECT RAW-XLK  ASSIGN TO DATABASE-RAWXLK
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS   IS WK-C-FILE-STATUS.
006000     SELECT RAW-XLF  ASSIGN TO DATABASE-RAWXLF
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS   IS WK-C-FILE-STATUS.
006300     SELECT RAW-XLV  ASSIGN TO DATABASE-RAWXLV
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS   IS WK-C-FILE-STATUS.
006600     SELECT RAW-XLE  ASSIGN TO DATABASE-RAWXLE
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS   IS WK-C-FILE-STATUS.
006900     SELECT RAW-XLI  ASSIGN TO DATABASE-RAWXLI
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS   IS WK-C-FILE-STATUS.
007200     SELECT RAW-XLY  ASSIGN TO DATABASE-RAWXLY
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS   IS WK-C-FILE-STATUS.
007500     SELECT RAW-XLP  ASSIGN TO DATABASE-RAWXLP
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS   IS WK-C-FILE-STATUS.
007800     SELECT RAW-XLU  ASSIGN TO DATABASE-RAWXLU
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS   IS WK-C-FILE-STATUS.
008100     SELECT RAW-XLB  ASSIGN TO DATABASE-RAWXLB
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS   IS WK-C-FILE-STATUS.
008400     SELECT RAW-XLRE  ASSIGN TO DATABASE-RAWXLRE
008500            ORGANIZATION IS SEQUENTIAL
008600            FILE STATUS   IS WK-C-FILE-STATUS.
008700     SELECT RAW-XLC  ASSIGN TO DATABASE-RAWXLC
008800            ORGANIZATION IS SEQUENTIAL
008900            FILE STATUS   IS WK-C-FILE-STATUS.
009000*    ELEVEN LANDING FILES, ONE PER SYMBOL (OUTPUT).
009100     SELECT LAND-XLK ASSIGN TO DATABASE-LANDXLK
009200            ORGANIZATION IS SEQUENTIAL
009300            FILE STATUS   IS WK-C-FILE-STATUS.
009400     SELECT LAND-XLF ASSIGN TO DATABASE-LANDXLF
009500            ORGANIZATION IS SEQUENTIAL
009600            FILE STATUS   IS WK-C-FILE-STATUS.
009700     SELECT LAND-XLV ASSIGN TO DATABASE-LANDXLV
009800            ORGANIZATION IS SEQUENTIAL
009900            FILE STATUS   IS WK-C-FILE-STATUS.
010000     SELECT LAND-XLE ASSIGN TO DATABASE-LANDXLE
010100            ORGANIZATION IS SEQUENTIAL
010200            FILE STATUS   IS WK-C-FILE-STATUS.
010300     SELECT LAND-XLI ASSIGN TO DATABASE-LANDXLI
010400            ORGANIZATION IS SEQUENTIAL
010500            FILE STATUS   IS WK-C-FILE-STATUS.
010600     SELECT LAND-XLY ASSIGN TO DATABASE-LANDXLY
010700            ORGANIZATION IS SEQUENTIAL
010800            FILE STATUS   IS WK-C-FILE-STATUS.
010900     SELECT LAND-XLP ASSIGN TO DATABASE-LANDXLP
011000            ORGANIZATION IS SEQUENTIAL
011100            FILE STATUS   IS WK-C-FILE-STATUS.
011200     SELECT LAND-XLU ASSIGN TO DATABASE-LANDXLU
011300            ORGANIZATION IS SEQUENTIAL
011400            FILE STATUS   IS WK-C-FILE-STATUS.
011500     SELECT LAND-XLB ASSIGN TO DATABASE-LANDXLB
011600            ORGANIZATION IS SEQUENTIAL
011700            FILE STATUS   IS WK-C-FILE-STATUS.
011800     SELECT LAND-XLRE ASSIGN TO DATABASE-LANDXLRE
011900            ORGANIZATION IS SEQUENTIAL
012000            FILE STATUS   IS WK-C-FILE-STATUS.
012100     SELECT LAND-XLC ASSIGN TO DATABASE-LANDXLC
012200            ORGANIZATION IS SEQUENTIAL
012300            FILE STATUS   IS WK-C-FILE-STATUS.
012400 EJECT
012500***************
012600 DATA DIVISION.
012700***************
012800 FILE SECTION.
012900*    RAW FEED RECORD LAYOUT IS SHARED (SXRRAW) - EACH FD RENAMES
013000*    ONLY THE 01-LEVEL, THE ELEMENTARY NAMES REPEAT AND ARE
013100*    QUALIFIED "OF <RECORD-NAME>" WHERE THE PROGRAM NEEDS THEM.
013200 FD  RAW-XLK
013300     LABEL RECORDS ARE OMITTED.
013400     COPY SXRRAW REPLACING RAW-PRC-RECORD BY RXLK.
013500 FD  RAW-XLF
013600     LABEL RECORDS ARE OMITTED.
013700     COPY SXRRAW REPLACING RAW-PRC-RECORD BY RXLF.
013800 FD  RAW-XLV
013900     LABEL RECORDS ARE OMITTED.
014000     COPY SXRRAW REPLACING RAW-PRC-RECORD BY RXLV.
014100 FD  RAW-XLE
014200     LABEL RECORDS ARE OMITTED.
014300     COPY SXRRAW REPLACING RAW-PRC-RECORD BY RXLE.
014400 FD  RAW-XLI
014500     LABEL RECORDS ARE OMITTED.
014600     COPY SXRRAW REPLACING RAW-PRC-RECORD BY RXLI.
014700 FD  RAW-XLY
014800     LABEL RECORDS ARE OMITTED.
014900     COPY SXRRAW REPLACING RAW-PRC-RECORD BY RXLY.
015000 FD  RAW-XLP
015100     LABEL RECORDS ARE OMITTED.
015200     COPY SXRRAW REPLACING RAW-PRC-RECORD BY RXLP.
015300 FD  RAW-XLU
015400     LABEL RECORDS ARE OMITTED.
015500     COPY SXRRAW REPLACING RAW-PRC-RECORD BY RXLU.
015600 FD  RAW-XLB
015700     LABEL RECORDS ARE OMITTED.
015800     COPY SXRRAW REPLACING RAW-PRC-RECORD BY RXLB.
015900 FD  RAW-XLRE
016000     LABEL RECORDS ARE OMITTED.
016100     COPY SXRRAW REPLACING RAW-PRC-RECORD BY RXLRE.
016200 FD  RAW-XLC
016300     LABEL RECORDS ARE OMITTED.
016400     COPY SXRRAW REPLACING RAW-PRC-RECORD BY RXLC.
016500 FD  LAND-XLK
016600     LABEL RECORDS ARE OMITTED.
016700     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLK.
016800 FD  LAND-XLF
016900     LABEL RECORDS ARE OMITTED.
017000     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLF.
017100 FD  LAND-XLV
017200     LABEL RECORDS ARE OMITTED.
017300     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLV.
017400 FD  LAND-XLE
017500     LABEL RECORDS ARE OMITTED.
017600     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLE.
017700 FD  LAND-XLI
017800     LABEL RECORDS ARE OMITTED.
017900     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLI.
018000 FD  LAND-XLY
018100     LABEL RECORDS ARE OMITTED.
018200     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLY.
018300 FD  LAND-XLP
018400     LABEL RECORDS ARE OMITTED.
018500     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLP.
018600 FD  LAND-XLU
018700     LABEL RECORDS ARE OMITTED.
018800     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLU.
018900 FD  LAND-XLB
019000     LABEL RECORDS ARE OMITTED.
019100     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLB.
019200 FD  LAND-XLRE
019300     LABEL RECORDS ARE OMITTED.
019400     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLRE.
019500 FD  LAND-XLC
019600     LABEL RECORDS ARE OMITTED.
019700     COPY SXRPRC REPLACING SXR-PRC-RECORD BY LXLC.
019800*************************
019900 WORKING-STORAGE SECTION.
020000*************************
020100 01  FILLER                          PIC X(24)        VALUE
020200     "** PROGRAM SXRINGS   **".
020300
020400* ------------------ PROGRAM WORKING STORAGE -------------------*
020500 01  WK-C-COMMON.
020600     COPY SXRCOMN.
020700
020800     COPY SXRSECT.
020900
021000 01  WK-N-SYM-ROWS               PIC 9(07) COMP
021100                                  OCCURS 11 TIMES.
021200*                                  ROWS WRITTEN, PER TABLE ENTRY
021300 01  WK-N-ROWS-THIS-SYM          PIC 9(07) COMP.
021400
021500 01  WK-C-SYM-REASON             PIC X(40).
021600
021700 01  WK-C-STAGE-ROW.
021800     05  WK-C-STAGE-FLAT             PIC X(060).
021900     05  WK-C-STAGE-FIELDS REDEFINES WK-C-STAGE-FLAT.
022000         10  WK-C-STAGE-DATE-IND     PIC X(01).
022100             88  WK-C-STAGE-DATE-MISSING   VALUE "M".
022200         10  WK-C-STAGE-DATE         PIC 9(08).
022300         10  WK-C-STAGE-OPN-IND      PIC X(01).
022400         10  WK-C-STAGE-OPN-PRC      PIC S9(07)V9(04) COMP-3.
022500         10  WK-C-STAGE-HI-IND       PIC X(01).
022600         10  WK-C-STAGE-HIGH-PRC     PIC S9(07)V9(04) COMP-3.
022700         10  WK-C-STAGE-LO-IND       PIC X(01).
022800         10  WK-C-STAGE-LOW-PRC      PIC S9(07)V9(04) COMP-3.
022900         10  WK-C-STAGE-CLS-IND      PIC X(01).
023000             88  WK-C-STAGE-CLS-MISSING    VALUE "M".
023100         10  WK-C-STAGE-CLOSE-PRC    PIC S9(07)V9(04) COMP-3.
023200         10  WK-C-STAGE-ADJ-IND      PIC X(01).
023300         10  WK-C-STAGE-ADJ-CLOSE    PIC S9(07)V9(04) COMP-3.
023400         10  WK-C-STAGE-VOL-IND      PIC X(01).
023500         10  WK-C-STAGE-VOLUME       PIC 9(12).
023600         10  WK-C-STAGE-FILLER       PIC X(03).
023700     05  WK-C-STAGE-VALID-SW         PIC X(01).
023800         88  WK-C-STAGE-VALID            VALUE "Y".
023900         88  WK-C-STAGE-INVALID          VALUE "N".
024000
024300 EJECT
024400 LINKAGE SECTION.
024500*****************
024600 COPY SXRDRVL.
024700 EJECT
024800**********************************************
024900 PROCEDURE DIVISION USING WK-C-SXRDRVL-RECORD.
025000**********************************************
025100 MAIN-MODULE.
025120     MOVE    WK-C-SXRDRVL-RUN-DATE   TO WK-C-RUN-DATE.
025200     PERFORM A000-INGEST-ALL-SYMBOLS
025300        THRU A099-INGEST-ALL-SYMBOLS-EX.
025400     PERFORM B000-BUILD-CONTROL-REPORT
025500        THRU B099-BUILD-CONTROL-REPORT-EX.
025600     IF      WK-N-SUCCESS-COUNT = ZERO
025700             MOVE 90                 TO WK-C-SXRDRVL-RETCODE
025800             MOVE "INGEST - EVERY SYMBOL FAILED, NO LANDING DATA"
025900                                      TO WK-C-SXRDRVL-MSG
026000     ELSE
026100             MOVE ZERO               TO WK-C-SXRDRVL-RETCODE.
026200     GOBACK.
026300
026400*---------------------------------------------------------------*
026500 A000-INGEST-ALL-SYMBOLS.
026600*---------------------------------------------------------------*
026700     MOVE    ZERO                    TO WK-N-ROWS-READ
026800                                         WK-N-ROWS-WRITTEN
026900                                         WK-N-ROWS-REJECTED
027000                                         WK-N-SUCCESS-COUNT
027100                                         WK-N-FAIL-COUNT.
027200     MOVE    11                      TO WK-N-TOTAL-COUNT.
027300     PERFORM A101-INGEST-XLK THRU A101-EX.
027400     PERFORM A102-INGEST-XLF THRU A102-EX.
027500     PERFORM A103-INGEST-XLV THRU A103-EX.
027600     PERFORM A104-INGEST-XLE THRU A104-EX.
027700     PERFORM A105-INGEST-XLI THRU A105-EX.
027800     PERFORM A106-INGEST-XLY THRU A106-EX.
027900     PERFORM A107-INGEST-XLP THRU A107-EX.
028000     PERFORM A108-INGEST-XLU THRU A108-EX.
028100     PERFORM A109-INGEST-XLB THRU A109-EX.
028200     PERFORM A110-INGEST-XLRE THRU A110-EX.
028300     PERFORM A111-INGEST-XLC THRU A111-EX.
028400
028500 A099-INGEST-ALL-SYMBOLS-EX.
028600     EXIT.
028700
028800*---------------------------------------------------------------*
028900 A101-INGEST-XLK.
029000*---------------------------------------------------------------*
029100     SET     WK-X-SECT               TO 1.
029200     MOVE    ZERO                    TO WK-N-ROWS-THIS-SYM.
029300     OPEN    INPUT  RAW-XLK.
029400     IF      NOT WK-C-SUCCESSFUL
029500             MOVE "CANNOT OPEN RAW INPUT FILE"
029600                                      TO WK-C-SYM-REASON
029700             PERFORM A900-MARK-SYMBOL-FAILED
029800                THRU A900-MARK-SYMBOL-FAILED-EX
029900             GO TO A101-EX.
030000     OPEN    OUTPUT LAND-XLK.
030100     IF      NOT WK-C-SUCCESSFUL
030200             CLOSE RAW-XLK
030300             MOVE "CANNOT OPEN LANDING OUTPUT FILE"
030400                                      TO WK-C-SYM-REASON
030500             PERFORM A900-MARK-SYMBOL-FAILED
030600                THRU A900-MARK-SYMBOL-FAILED-EX
030700             GO TO A101-EX.
030800
030900 A101-ROW.
031000     READ    RAW-XLK
031100             AT END GO TO A101-EOF.
031200     ADD     1                       TO WK-N-ROWS-READ.
031300     MOVE    RXLK                      TO WK-C-STAGE-FLAT.
031400     PERFORM A150-VALIDATE-CURRENT-ROW
031500        THRU A150-VALIDATE-CURRENT-ROW-EX.
031600     IF      WK-C-STAGE-VALID
031700             MOVE WK-C-SECT-SYMBOL (WK-X-SECT)
031800                                      TO SXR-PRC-SYMBOL    OF LXLK
031900             MOVE WK-C-STAGE-DATE     TO SXR-PRC-DATE      OF LXLK
032000             MOVE WK-C-STAGE-OPN-IND  TO SXR-PRC-OPN-IND   OF LXLK
032100             MOVE WK-C-STAGE-OPN-PRC  TO SXR-PRC-OPN-PRC   OF LXLK
032200             MOVE WK-C-STAGE-HI-IND   TO SXR-PRC-HI-IND    OF LXLK
032300             MOVE WK-C-STAGE-HIGH-PRC TO SXR-PRC-HIGH-PRC  OF LXLK
032400             MOVE WK-C-STAGE-LO-IND   TO SXR-PRC-LO-IND    OF LXLK
032500             MOVE WK-C-STAGE-LOW-PRC  TO SXR-PRC-LOW-PRC   OF LXLK
032600             MOVE WK-C-STAGE-CLOSE-PRC
032700                                      TO SXR-PRC-CLOSE-PRC OF LXLK
032800             MOVE WK-C-STAGE-ADJ-IND  TO SXR-PRC-ADJ-IND   OF LXLK
032900             MOVE WK-C-STAGE-ADJ-CLOSE
033000                                      TO SXR-PRC-ADJ-CLOSE OF LXLK
033100             MOVE WK-C-STAGE-VOL-IND  TO SXR-PRC-VOL-IND   OF LXLK
033200             MOVE WK-C-STAGE-VOLUME   TO SXR-PRC-VOLUME    OF LXLK
033300             MOVE WK-C-SECT-NAME (WK-X-SECT)
033400                                      TO SXR-PRC-SECTOR    OF LXLK
033500             MOVE SPACES              TO SXR-PRC-FILLER    OF LXLK
033600             WRITE   LXLK
033700             ADD     1                TO WK-N-ROWS-THIS-SYM
033800             ADD     1                TO WK-N-ROWS-WRITTEN.
033900     GO TO   A101-ROW.
034000
034100 A101-EOF.
034200     CLOSE   RAW-XLK LAND-XLK.
034300     IF      WK-N-ROWS-THIS-SYM = ZERO
034400             MOVE "NO ROWS WRITTEN FOR SYMBOL"
034500                                      TO WK-C-SYM-REASON
034600             PERFORM A900-MARK-SYMBOL-FAILED
034700                THRU A900-MARK-SYMBOL-FAILED-EX
034800     ELSE
034900             ADD     1                TO WK-N-SUCCESS-COUNT
035000             MOVE    WK-N-ROWS-THIS-SYM
035100                                      TO WK-N-SYM-ROWS (WK-X-SECT)
035200             DISPLAY "SXRINGS  - " WK-C-SECT-SYMBOL (WK-X-SECT)
035300                     " - WROTE " WK-N-ROWS-THIS-SYM " ROWS".
035400
035500 A101-EX.
035600     EXIT.
035700
035800*---------------------------------------------------------------*
035900 A102-INGEST-XLF.
036000*---------------------------------------------------------------*
036100     SET     WK-X-SECT               TO 2.
036200     MOVE    ZERO                    TO WK-N-ROWS-THIS-SYM.
036300     OPEN    INPUT  RAW-XLF.
036400     IF      NOT WK-C-SUCCESSFUL
036500             MOVE "CANNOT OPEN RAW INPUT FILE"
036600                                      TO WK-C-SYM-REASON
036700             PERFORM A900-MARK-SYMBOL-FAILED
036800                THRU A900-MARK-SYMBOL-FAILED-EX
036900             GO TO A102-EX.
037000     OPEN    OUTPUT LAND-XLF.
037100     IF      NOT WK-C-SUCCESSFUL
037200             CLOSE RAW-XLF
037300             MOVE "CANNOT OPEN LANDING OUTPUT FILE"
037400                                      TO WK-C-SYM-REASON
037500             PERFORM A900-MARK-SYMBOL-FAILED
037600                THRU A900-MARK-SYMBOL-FAILED-EX
037700             GO TO A102-EX.
037800
037900 A102-ROW.
038000     READ    RAW-XLF
038100             AT END GO TO A102-EOF.
038200     ADD     1                       TO WK-N-ROWS-READ.
038300     MOVE    RXLF                      TO WK-C-STAGE-FLAT.
038400     PERFORM A150-VALIDATE-CURRENT-ROW
038500        THRU A150-VALIDATE-CURRENT-ROW-EX.
038600     IF      WK-C-STAGE-VALID
038700             MOVE WK-C-SECT-SYMBOL (WK-X-SECT)
038800                                      TO SXR-PRC-SYMBOL    OF LXLF
038900             MOVE WK-C-STAGE-DATE     TO SXR-PRC-DATE      OF LXLF
039000             MOVE WK-C-STAGE-OPN-IND  TO SXR-PRC-OPN-IND   OF LXLF
039100             MOVE WK-C-STAGE-OPN-PRC  TO SXR-PRC-OPN-PRC   OF LXLF
039200             MOVE WK-C-STAGE-HI-IND   TO SXR-PRC-HI-IND    OF LXLF
039300             MOVE WK-C-STAGE-HIGH-PRC TO SXR-PRC-HIGH-PRC  OF LXLF
039400             MOVE WK-C-STAGE-LO-IND   TO SXR-PRC-LO-IND    OF LXLF
039500             MOVE WK-C-STAGE-LOW-PRC  TO SXR-PRC-LOW-PRC   OF LXLF
039600             MOVE WK-C-STAGE-CLOSE-PRC
039700                                      TO SXR-PRC-CLOSE-PRC OF LXLF
039800             MOVE WK-C-STAGE-ADJ-IND  TO SXR-PRC-ADJ-IND   OF LXLF
039900             MOVE WK-C-STAGE-ADJ-CLOSE
040000                                      TO SXR-PRC-ADJ-CLOSE OF LXLF
040100             MOVE WK-C-STAGE-VOL-IND  TO SXR-PRC-VOL-IND   OF LXLF
040200             MOVE WK-C-STAGE-VOLUME   TO SXR-PRC-VOLUME    OF LXLF
040300             MOVE WK-C-SECT-NAME (WK-X-SECT)
040400                                      TO SXR-PRC-SECTOR    OF LXLF
040500             MOVE SPACES              TO SXR-PRC-FILLER    OF LXLF
040600             WRITE   LXLF
040700             ADD     1                TO WK-N-ROWS-THIS-SYM
040800             ADD     1                TO WK-N-ROWS-WRITTEN.
040900     GO TO   A102-ROW.
041000
041100 A102-EOF.
041200     CLOSE   RAW-XLF LAND-XLF.
041300     IF      WK-N-ROWS-THIS-SYM = ZERO
041400             MOVE "NO ROWS WRITTEN FOR SYMBOL"
041500                                      TO WK-C-SYM-REASON
041600             PERFORM A900-MARK-SYMBOL-FAILED
041700                THRU A900-MARK-SYMBOL-FAILED-EX
041800     ELSE
041900             ADD     1                TO WK-N-SUCCESS-COUNT
042000             MOVE    WK-N-ROWS-THIS-SYM
042100                                      TO WK-N-SYM-ROWS (WK-X-SECT)
042200             DISPLAY "SXRINGS  - " WK-C-SECT-SYMBOL (WK-X-SECT)
042300                     " - WROTE " WK-N-ROWS-THIS-SYM " ROWS".
042400
042500 A102-EX.
042600     EXIT.
042700
042800*---------------------------------------------------------------*
042900 A103-INGEST-XLV.
043000*---------------------------------------------------------------*
043100     SET     WK-X-SECT               TO 3.
043200     MOVE    ZERO                    TO WK-N-ROWS-THIS-SYM.
043300     OPEN    INPUT  RAW-XLV.
043400     IF      NOT WK-C-SUCCESSFUL
043500             MOVE "CANNOT OPEN RAW INPUT FILE"
043600                                      TO WK-C-SYM-REASON
043700             PERFORM A900-MARK-SYMBOL-FAILED
043800                THRU A900-MARK-SYMBOL-FAILED-EX
043900             GO TO A103-EX.
044000     OPEN    OUTPUT LAND-XLV.
044100     IF      NOT WK-C-SUCCESSFUL
044200             CLOSE RAW-XLV
044300             MOVE "CANNOT OPEN LANDING OUTPUT FILE"
044400                                      TO WK-C-SYM-REASON
044500             PERFORM A900-MARK-SYMBOL-FAILED
044600                THRU A900-MARK-SYMBOL-FAILED-EX
044700             GO TO A103-EX.
044800
044900 A103-ROW.
045000     READ    RAW-XLV
045100             AT END GO TO A103-EOF.
045200     ADD     1                       TO WK-N-ROWS-READ.
045300     MOVE    RXLV                      TO WK-C-STAGE-FLAT.
045400     PERFORM A150-VALIDATE-CURRENT-ROW
045500        THRU A150-VALIDATE-CURRENT-ROW-EX.
045600     IF      WK-C-STAGE-VALID
045700             MOVE WK-C-SECT-SYMBOL (WK-X-SECT)
045800                                      TO SXR-PRC-SYMBOL    OF LXLV
045900             MOVE WK-C-STAGE-DATE     TO SXR-PRC-DATE      OF LXLV
046000             MOVE WK-C-STAGE-OPN-IND  TO SXR-PRC-OPN-IND   OF LXLV
046100             MOVE WK-C-STAGE-OPN-PRC  TO SXR-PRC-OPN-PRC   OF LXLV
046200             MOVE WK-C-STAGE-HI-IND   TO SXR-PRC-HI-IND    OF LXLV
046300             MOVE WK-C-STAGE-HIGH-PRC TO SXR-PRC-HIGH-PRC  OF LXLV
046400             MOVE WK-C-STAGE-LO-IND   TO SXR-PRC-LO-IND    OF LXLV
046500             MOVE WK-C-STAGE-LOW-PRC  TO SXR-PRC-LOW-PRC   OF LXLV
046600             MOVE WK-C-STAGE-CLOSE-PRC
046700                                      TO SXR-PRC-CLOSE-PRC OF LXLV
046800             MOVE WK-C-STAGE-ADJ-IND  TO SXR-PRC-ADJ-IND   OF LXLV
046900             MOVE WK-C-STAGE-ADJ-CLOSE
047000                                      TO SXR-PRC-ADJ-CLOSE OF LXLV
047100             MOVE WK-C-STAGE-VOL-IND  TO SXR-PRC-VOL-IND   OF LXLV
047200             MOVE WK-C-STAGE-VOLUME   TO SXR-PRC-VOLUME    OF LXLV
047300             MOVE WK-C-SECT-NAME (WK-X-SECT)
047400                                      TO SXR-PRC-SECTOR    OF LXLV
047500             MOVE SPACES              TO SXR-PRC-FILLER    OF LXLV
047600             WRITE   LXLV
047700             ADD     1                TO WK-N-ROWS-THIS-SYM
047800             ADD     1                TO WK-N-ROWS-WRITTEN.
047900     GO TO   A103-ROW.
048000
048100 A103-EOF.
048200     CLOSE   RAW-XLV LAND-XLV.
048300     IF      WK-N-ROWS-THIS-SYM = ZERO
048400             MOVE "NO ROWS WRITTEN FOR SYMBOL"
048500                                      TO WK-C-SYM-REASON
048600             PERFORM A900-MARK-SYMBOL-FAILED
048700                THRU A900-MARK-SYMBOL-FAILED-EX
048800     ELSE
048900             ADD     1                TO WK-N-SUCCESS-COUNT
049000             MOVE    WK-N-ROWS-THIS-SYM
049100                                      TO WK-N-SYM-ROWS (WK-X-SECT)
049200             DISPLAY "SXRINGS  - " WK-C-SECT-SYMBOL (WK-X-SECT)
049300                     " - WROTE " WK-N-ROWS-THIS-SYM " ROWS".
049400
049500 A103-EX.
049600     EXIT.
049700
049800*---------------------------------------------------------------*
049900 A104-INGEST-XLE.
050000*---------------------------------------------------------------*
050100     SET     WK-X-SECT               TO 4.
050200     MOVE    ZERO                    TO WK-N-ROWS-THIS-SYM.
050300     OPEN    INPUT  RAW-XLE.
050400     IF      NOT WK-C-SUCCESSFUL
050500             MOVE "CANNOT OPEN RAW INPUT FILE"
050600                                      TO WK-C-SYM-REASON
050700             PERFORM A900-MARK-SYMBOL-FAILED
050800                THRU A900-MARK-SYMBOL-FAILED-EX
050900             GO TO A104-EX.
051000     OPEN    OUTPUT LAND-XLE.
051100     IF      NOT WK-C-SUCCESSFUL
051200             CLOSE RAW-XLE
051300             MOVE "CANNOT OPEN LANDING OUTPUT FILE"
051400                                      TO WK-C-SYM-REASON
051500             PERFORM A900-MARK-SYMBOL-FAILED
051600                THRU A900-MARK-SYMBOL-FAILED-EX
051700             GO TO A104-EX.
051800
051900 A104-ROW.
052000     READ    RAW-XLE
052100             AT END GO TO A104-EOF.
052200     ADD     1                       TO WK-N-ROWS-READ.
052300     MOVE    RXLE                      TO WK-C-STAGE-FLAT.
052400     PERFORM A150-VALIDATE-CURRENT-ROW
052500        THRU A150-VALIDATE-CURRENT-ROW-EX.
052600     IF      WK-C-STAGE-VALID
052700             MOVE WK-C-SECT-SYMBOL (WK-X-SECT)
052800                                      TO SXR-PRC-SYMBOL    OF LXLE
052900             MOVE WK-C-STAGE-DATE     TO SXR-PRC-DATE      OF LXLE
053000             MOVE WK-C-STAGE-OPN-IND  TO SXR-PRC-OPN-IND   OF LXLE
053100             MOVE WK-C-STAGE-OPN-PRC  TO SXR-PRC-OPN-PRC   OF LXLE
053200             MOVE WK-C-STAGE-HI-IND   TO SXR-PRC-HI-IND    OF LXLE
053300             MOVE WK-C-STAGE-HIGH-PRC TO SXR-PRC-HIGH-PRC  OF LXLE
053400             MOVE WK-C-STAGE-LO-IND   TO SXR-PRC-LO-IND    OF LXLE
053500             MOVE WK-C-STAGE-LOW-PRC  TO SXR-PRC-LOW-PRC   OF LXLE
053600             MOVE WK-C-STAGE-CLOSE-PRC
053700                                      TO SXR-PRC-CLOSE-PRC OF LXLE
053800             MOVE WK-C-STAGE-ADJ-IND  TO SXR-PRC-ADJ-IND   OF LXLE
053900             MOVE WK-C-STAGE-ADJ-CLOSE
054000                                      TO SXR-PRC-ADJ-CLOSE OF LXLE
054100             MOVE WK-C-STAGE-VOL-IND  TO SXR-PRC-VOL-IND   OF LXLE
054200             MOVE WK-C-STAGE-VOLUME   TO SXR-PRC-VOLUME    OF LXLE
054300             MOVE WK-C-SECT-NAME (WK-X-SECT)
054400                                      TO SXR-PRC-SECTOR    OF LXLE
054500             MOVE SPACES              TO SXR-PRC-FILLER    OF LXLE
054600             WRITE   LXLE
054700             ADD     1                TO WK-N-ROWS-THIS-SYM
054800             ADD     1                TO WK-N-ROWS-WRITTEN.
054900     GO TO   A104-ROW.
055000
055100 A104-EOF.
055200     CLOSE   RAW-XLE LAND-XLE.
055300     IF      WK-N-ROWS-THIS-SYM = ZERO
055400             MOVE "NO ROWS WRITTEN FOR SYMBOL"
055500                                      TO WK-C-SYM-REASON
055600             PERFORM A900-MARK-SYMBOL-FAILED
055700                THRU A900-MARK-SYMBOL-FAILED-EX
055800     ELSE
055900             ADD     1                TO WK-N-SUCCESS-COUNT
056000             MOVE    WK-N-ROWS-THIS-SYM
056100                                      TO WK-N-SYM-ROWS (WK-X-SECT)
056200             DISPLAY "SXRINGS  - " WK-C-SECT-SYMBOL (WK-X-SECT)
056300                     " - WROTE " WK-N-ROWS-THIS-SYM " ROWS".
056400
056500 A104-EX.
056600     EXIT.
056700
056800*---------------------------------------------------------------*
056900 A105-INGEST-XLI.
057000*---------------------------------------------------------------*
057100     SET     WK-X-SECT               TO 5.
057200     MOVE    ZERO                    TO WK-N-ROWS-THIS-SYM.
057300     OPEN    INPUT  RAW-XLI.
057400     IF      NOT WK-C-SUCCESSFUL
057500             MOVE "CANNOT OPEN RAW INPUT FILE"
057600                                      TO WK-C-SYM-REASON
057700             PERFORM A900-MARK-SYMBOL-FAILED
057800                THRU A900-MARK-SYMBOL-FAILED-EX
057900             GO TO A105-EX.
058000     OPEN    OUTPUT LAND-XLI.
058100     IF      NOT WK-C-SUCCESSFUL
058200             CLOSE RAW-XLI
058300             MOVE "CANNOT OPEN LANDING OUTPUT FILE"
058400                                      TO WK-C-SYM-REASON
058500             PERFORM A900-MARK-SYMBOL-FAILED
058600                THRU A900-MARK-SYMBOL-FAILED-EX
058700             GO TO A105-EX.
058800
058900 A105-ROW.
059000     READ    RAW-XLI
059100             AT END GO TO A105-EOF.
059200     ADD     1                       TO WK-N-ROWS-READ.
059300     MOVE    RXLI                      TO WK-C-STAGE-FLAT.
059400     PERFORM A150-VALIDATE-CURRENT-ROW
059500        THRU A150-VALIDATE-CURRENT-ROW-EX.
059600     IF      WK-C-STAGE-VALID
059700             MOVE WK-C-SECT-SYMBOL (WK-X-SECT)
059800                                      TO SXR-PRC-SYMBOL    OF LXLI
059900             MOVE WK-C-STAGE-DATE     TO SXR-PRC-DATE      OF LXLI
060000             MOVE WK-C-STAGE-OPN-IND  TO SXR-PRC-OPN-IND   OF LXLI
060100             MOVE WK-C-STAGE-OPN-PRC  TO SXR-PRC-OPN-PRC   OF LXLI
060200             MOVE WK-C-STAGE-HI-IND   TO SXR-PRC-HI-IND    OF LXLI
060300             MOVE WK-C-STAGE-HIGH-PRC TO SXR-PRC-HIGH-PRC  OF LXLI
060400             MOVE WK-C-STAGE-LO-IND   TO SXR-PRC-LO-IND    OF LXLI
060500             MOVE WK-C-STAGE-LOW-PRC  TO SXR-PRC-LOW-PRC   OF LXLI
060600             MOVE WK-C-STAGE-CLOSE-PRC
060700                                      TO SXR-PRC-CLOSE-PRC OF LXLI
060800             MOVE WK-C-STAGE-ADJ-IND  TO SXR-PRC-ADJ-IND   OF LXLI
060900             MOVE WK-C-STAGE-ADJ-CLOSE
061000                                      TO SXR-PRC-ADJ-CLOSE OF LXLI
061100             MOVE WK-C-STAGE-VOL-IND  TO SXR-PRC-VOL-IND   OF LXLI
061200             MOVE WK-C-STAGE-VOLUME   TO SXR-PRC-VOLUME    OF LXLI
061300             MOVE WK-C-SECT-NAME (WK-X-SECT)
061400                                      TO SXR-PRC-SECTOR    OF LXLI
061500             MOVE SPACES              TO SXR-PRC-FILLER    OF LXLI
061600             WRITE   LXLI
061700             ADD     1                TO WK-N-ROWS-THIS-SYM
061800             ADD     1                TO WK-N-ROWS-WRITTEN.
061900     GO TO   A105-ROW.
062000
062100 A105-EOF.
062200     CLOSE   RAW-XLI LAND-XLI.
062300     IF      WK-N-ROWS-THIS-SYM = ZERO
062400             MOVE "NO ROWS WRITTEN FOR SYMBOL"
062500                                      TO WK-C-SYM-REASON
062600             PERFORM A900-MARK-SYMBOL-FAILED
062700                THRU A900-MARK-SYMBOL-FAILED-EX
062800     ELSE
062900             ADD     1                TO WK-N-SUCCESS-COUNT
063000             MOVE    WK-N-ROWS-THIS-SYM
063100                                      TO WK-N-SYM-ROWS (WK-X-SECT)
063200             DISPLAY "SXRINGS  - " WK-C-SECT-SYMBOL (WK-X-SECT)
063300                     " - WROTE " WK-N-ROWS-THIS-SYM " ROWS".
063400
063500 A105-EX.
063600     EXIT.
063700
063800*---------------------------------------------------------------*
063900 A106-INGEST-XLY.
064000*---------------------------------------------------------------*
064100     SET     WK-X-SECT               TO 6.
064200     MOVE    ZERO                    TO WK-N-ROWS-THIS-SYM.
064300     OPEN    INPUT  RAW-XLY.
064400     IF      NOT WK-C-SUCCESSFUL
064500             MOVE "CANNOT OPEN RAW INPUT FILE"
064600                                      TO WK-C-SYM-REASON
064700             PERFORM A900-MARK-SYMBOL-FAILED
064800                THRU A900-MARK-SYMBOL-FAILED-EX
064900             GO TO A106-EX.
065000     OPEN    OUTPUT LAND-XLY.
065100     IF      NOT WK-C-SUCCESSFUL
065200             CLOSE RAW-XLY
065300             MOVE "CANNOT OPEN LANDING OUTPUT FILE"
065400                                      TO WK-C-SYM-REASON
065500             PERFORM A900-MARK-SYMBOL-FAILED
065600                THRU A900-MARK-SYMBOL-FAILED-EX
065700             GO TO A106-EX.
065800
065900 A106-ROW.
066000     READ    RAW-XLY
066100             AT END GO TO A106-EOF.
066200     ADD     1                       TO WK-N-ROWS-READ.
066300     MOVE    RXLY                      TO WK-C-STAGE-FLAT.
066400     PERFORM A150-VALIDATE-CURRENT-ROW
066500        THRU A150-VALIDATE-CURRENT-ROW-EX.
066600     IF      WK-C-STAGE-VALID
066700             MOVE WK-C-SECT-SYMBOL (WK-X-SECT)
066800                                      TO SXR-PRC-SYMBOL    OF LXLY
066900             MOVE WK-C-STAGE-DATE     TO SXR-PRC-DATE      OF LXLY
067000             MOVE WK-C-STAGE-OPN-IND  TO SXR-PRC-OPN-IND   OF LXLY
067100             MOVE WK-C-STAGE-OPN-PRC  TO SXR-PRC-OPN-PRC   OF LXLY
067200             MOVE WK-C-STAGE-HI-IND   TO SXR-PRC-HI-IND    OF LXLY
067300             MOVE WK-C-STAGE-HIGH-PRC TO SXR-PRC-HIGH-PRC  OF LXLY
067400             MOVE WK-C-STAGE-LO-IND   TO SXR-PRC-LO-IND    OF LXLY
067500             MOVE WK-C-STAGE-LOW-PRC  TO SXR-PRC-LOW-PRC   OF LXLY
067600             MOVE WK-C-STAGE-CLOSE-PRC
067700                                      TO SXR-PRC-CLOSE-PRC OF LXLY
067800             MOVE WK-C-STAGE-ADJ-IND  TO SXR-PRC-ADJ-IND   OF LXLY
067900             MOVE WK-C-STAGE-ADJ-CLOSE
068000                                      TO SXR-PRC-ADJ-CLOSE OF LXLY
068100             MOVE WK-C-STAGE-VOL-IND  TO SXR-PRC-VOL-IND   OF LXLY
068200             MOVE WK-C-STAGE-VOLUME   TO SXR-PRC-VOLUME    OF LXLY
068300             MOVE WK-C-SECT-NAME (WK-X-SECT)
068400                                      TO SXR-PRC-SECTOR    OF LXLY
068500             MOVE SPACES              TO SXR-PRC-FILLER    OF LXLY
068600             WRITE   LXLY
068700             ADD     1                TO WK-N-ROWS-THIS-SYM
068800             ADD     1                TO WK-N-ROWS-WRITTEN.
068900     GO TO   A106-ROW.
069000
069100 A106-EOF.
069200     CLOSE   RAW-XLY LAND-XLY.
069300     IF      WK-N-ROWS-THIS-SYM = ZERO
069400             MOVE "NO ROWS WRITTEN FOR SYMBOL"
069500                                      TO WK-C-SYM-REASON
069600             PERFORM A900-MARK-SYMBOL-FAILED
069700                THRU A900-MARK-SYMBOL-FAILED-EX
069800     ELSE
069900             ADD     1                TO WK-N-SUCCESS-COUNT
070000             MOVE    WK-N-ROWS-THIS-SYM
070100                                      TO WK-N-SYM-ROWS (WK-X-SECT)
070200             DISPLAY "SXRINGS  - " WK-C-SECT-SYMBOL (WK-X-SECT)
070300                     " - WROTE " WK-N-ROWS-THIS-SYM " ROWS".
070400
070500 A106-EX.
070600     EXIT.
070700
070800*---------------------------------------------------------------*
070900 A107-INGEST-XLP.
071000*---------------------------------------------------------------*
071100     SET     WK-X-SECT               TO 7.
071200     MOVE    ZERO                    TO WK-N-ROWS-THIS-SYM.
071300     OPEN    INPUT  RAW-XLP.
071400     IF      NOT WK-C-SUCCESSFUL
071500             MOVE "CANNOT OPEN RAW INPUT FILE"
071600                                      TO WK-C-SYM-REASON
071700             PERFORM A900-MARK-SYMBOL-FAILED
071800                THRU A900-MARK-SYMBOL-FAILED-EX
071900             GO TO A107-EX.
072000     OPEN    OUTPUT LAND-XLP.
072100     IF      NOT WK-C-SUCCESSFUL
072200             CLOSE RAW-XLP
072300             MOVE "CANNOT OPEN LANDING OUTPUT FILE"
072400                                      TO WK-C-SYM-REASON
072500             PERFORM A900-MARK-SYMBOL-FAILED
072600                THRU A900-MARK-SYMBOL-FAILED-EX
072700             GO TO A107-EX.
072800
072900 A107-ROW.
073000     READ    RAW-XLP
073100             AT END GO TO A107-EOF.
073200     ADD     1                       TO WK-N-ROWS-READ.
073300     MOVE    RXLP                      TO WK-C-STAGE-FLAT.
073400     PERFORM A150-VALIDATE-CURRENT-ROW
073500        THRU A150-VALIDATE-CURRENT-ROW-EX.
073600     IF      WK-C-STAGE-VALID
073700             MOVE WK-C-SECT-SYMBOL (WK-X-SECT)
073800                                      TO SXR-PRC-SYMBOL    OF LXLP
073900             MOVE WK-C-STAGE-DATE     TO SXR-PRC-DATE      OF LXLP
074000             MOVE WK-C-STAGE-OPN-IND  TO SXR-PRC-OPN-IND   OF LXLP
074100             MOVE WK-C-STAGE-OPN-PRC  TO SXR-PRC-OPN-PRC   OF LXLP
074200             MOVE WK-C-STAGE-HI-IND   TO SXR-PRC-HI-IND    OF LXLP
074300             MOVE WK-C-STAGE-HIGH-PRC TO SXR-PRC-HIGH-PRC  OF LXLP
074400             MOVE WK-C-STAGE-LO-IND   TO SXR-PRC-LO-IND    OF LXLP
074500             MOVE WK-C-STAGE-LOW-PRC  TO SXR-PRC-LOW-PRC   OF LXLP
074600             MOVE WK-C-STAGE-CLOSE-PRC
074700                                      TO SXR-PRC-CLOSE-PRC OF LXLP
074800             MOVE WK-C-STAGE-ADJ-IND  TO SXR-PRC-ADJ-IND   OF LXLP
074900             MOVE WK-C-STAGE-ADJ-CLOSE
075000                                      TO SXR-PRC-ADJ-CLOSE OF LXLP
075100             MOVE WK-C-STAGE-VOL-IND  TO SXR-PRC-VOL-IND   OF LXLP
075200             MOVE WK-C-STAGE-VOLUME   TO SXR-PRC-VOLUME    OF LXLP
075300             MOVE WK-C-SECT-NAME (WK-X-SECT)
075400                                      TO SXR-PRC-SECTOR    OF LXLP
075500             MOVE SPACES              TO SXR-PRC-FILLER    OF LXLP
075600             WRITE   LXLP
075700             ADD     1                TO WK-N-ROWS-THIS-SYM
075800             ADD     1                TO WK-N-ROWS-WRITTEN.
075900     GO TO   A107-ROW.
076000
076100 A107-EOF.
076200     CLOSE   RAW-XLP LAND-XLP.
076300     IF      WK-N-ROWS-THIS-SYM = ZERO
076400             MOVE "NO ROWS WRITTEN FOR SYMBOL"
076500                                      TO WK-C-SYM-REASON
076600             PERFORM A900-MARK-SYMBOL-FAILED
076700                THRU A900-MARK-SYMBOL-FAILED-EX
076800     ELSE
076900             ADD     1                TO WK-N-SUCCESS-COUNT
077000             MOVE    WK-N-ROWS-THIS-SYM
077100                                      TO WK-N-SYM-ROWS (WK-X-SECT)
077200             DISPLAY "SXRINGS  - " WK-C-SECT-SYMBOL (WK-X-SECT)
077300                     " - WROTE " WK-N-ROWS-THIS-SYM " ROWS".
077400
077500 A107-EX.
077600     EXIT.
077700
077800*---------------------------------------------------------------*
077900 A108-INGEST-XLU.
078000*---------------------------------------------------------------*
078100     SET     WK-X-SECT               TO 8.
078200     MOVE    ZERO                    TO WK-N-ROWS-THIS-SYM.
078300     OPEN    INPUT  RAW-XLU.
078400     IF      NOT WK-C-SUCCESSFUL
078500             MOVE "CANNOT OPEN RAW INPUT FILE"
078600                                      TO WK-C-SYM-REASON
078700             PERFORM A900-MARK-SYMBOL-FAILED
078800                THRU A900-MARK-SYMBOL-FAILED-EX
078900             GO TO A108-EX.
079000     OPEN    OUTPUT LAND-XLU.
079100     IF      NOT WK-C-SUCCESSFUL
079200             CLOSE RAW-XLU
079300             MOVE "CANNOT OPEN LANDING OUTPUT FILE"
079400                                      TO WK-C-SYM-REASON
079500             PERFORM A900-MARK-SYMBOL-FAILED
079600                THRU A900-MARK-SYMBOL-FAILED-EX
079700             GO TO A108-EX.
079800
079900 A108-ROW.
080000     READ    RAW-XLU
080100             AT END GO TO A108-EOF.
080200     ADD     1                       TO WK-N-ROWS-READ.
080300     MOVE    RXLU                      TO WK-C-STAGE-FLAT.
080400     PERFORM A150-VALIDATE-CURRENT-ROW
080500        THRU A150-VALIDATE-CURRENT-ROW-EX.
080600     IF      WK-C-STAGE-VALID
080700             MOVE WK-C-SECT-SYMBOL (WK-X-SECT)
080800                                      TO SXR-PRC-SYMBOL    OF LXLU
080900             MOVE WK-C-STAGE-DATE     TO SXR-PRC-DATE      OF LXLU
081000             MOVE WK-C-STAGE-OPN-IND  TO SXR-PRC-OPN-IND   OF LXLU
081100             MOVE WK-C-STAGE-OPN-PRC  TO SXR-PRC-OPN-PRC   OF LXLU
081200             MOVE WK-C-STAGE-HI-IND   TO SXR-PRC-HI-IND    OF LXLU
081300             MOVE WK-C-STAGE-HIGH-PRC TO SXR-PRC-HIGH-PRC  OF LXLU
081400             MOVE WK-C-STAGE-LO-IND   TO SXR-PRC-LO-IND    OF LXLU
081500             MOVE WK-C-STAGE-LOW-PRC  TO SXR-PRC-LOW-PRC   OF LXLU
081600             MOVE WK-C-STAGE-CLOSE-PRC
081700                                      TO SXR-PRC-CLOSE-PRC OF LXLU
081800             MOVE WK-C-STAGE-ADJ-IND  TO SXR-PRC-ADJ-IND   OF LXLU
081900             MOVE WK-C-STAGE-ADJ-CLOSE
082000                                      TO SXR-PRC-ADJ-CLOSE OF LXLU
082100             MOVE WK-C-STAGE-VOL-IND  TO SXR-PRC-VOL-IND   OF LXLU
082200             MOVE WK-C-STAGE-VOLUME   TO SXR-PRC-VOLUME    OF LXLU
082300             MOVE WK-C-SECT-NAME (WK-X-SECT)
082400                                      TO SXR-PRC-SECTOR    OF LXLU
082500             MOVE SPACES              TO SXR-PRC-FILLER    OF LXLU
082600             WRITE   LXLU
082700             ADD     1                TO WK-N-ROWS-THIS-SYM
082800             ADD     1                TO WK-N-ROWS-WRITTEN.
082900     GO TO   A108-ROW.
083000
083100 A108-EOF.
083200     CLOSE   RAW-XLU LAND-XLU.
083300     IF      WK-N-ROWS-THIS-SYM = ZERO
083400             MOVE "NO ROWS WRITTEN FOR SYMBOL"
083500                                      TO WK-C-SYM-REASON
083600             PERFORM A900-MARK-SYMBOL-FAILED
083700                THRU A900-MARK-SYMBOL-FAILED-EX
083800     ELSE
083900             ADD     1                TO WK-N-SUCCESS-COUNT
084000             MOVE    WK-N-ROWS-THIS-SYM
084100                                      TO WK-N-SYM-ROWS (WK-X-SECT)
084200             DISPLAY "SXRINGS  - " WK-C-SECT-SYMBOL (WK-X-SECT)
084300                     " - WROTE " WK-N-ROWS-THIS-SYM " ROWS".
084400
084500 A108-EX.
084600     EXIT.
084700
084800*---------------------------------------------------------------*
084900 A109-INGEST-XLB.
085000*---------------------------------------------------------------*
085100     SET     WK-X-SECT               TO 9.
085200     MOVE    ZERO                    TO WK-N-ROWS-THIS-SYM.
085300     OPEN    INPUT  RAW-XLB.
085400     IF      NOT WK-C-SUCCESSFUL
085500             MOVE "CANNOT OPEN RAW INPUT FILE"
085600                                      TO WK-C-SYM-REASON
085700             PERFORM A900-MARK-SYMBOL-FAILED
085800                THRU A900-MARK-SYMBOL-FAILED-EX
085900             GO TO A109-EX.
086000     OPEN    OUTPUT LAND-XLB.
086100     IF      NOT WK-C-SUCCESSFUL
086200             CLOSE RAW-XLB
086300             MOVE "CANNOT OPEN LANDING OUTPUT FILE"
086400                                      TO WK-C-SYM-REASON
086500             PERFORM A900-MARK-SYMBOL-FAILED
086600                THRU A900-MARK-SYMBOL-FAILED-EX
086700             GO TO A109-EX.
086800
086900 A109-ROW.
087000     READ    RAW-XLB
087100             AT END GO TO A109-EOF.
087200     ADD     1                       TO WK-N-ROWS-READ.
087300     MOVE    RXLB                      TO WK-C-STAGE-FLAT.
087400     PERFORM A150-VALIDATE-CURRENT-ROW
087500        THRU A150-VALIDATE-CURRENT-ROW-EX.
087600     IF      WK-C-STAGE-VALID
087700             MOVE WK-C-SECT-SYMBOL (WK-X-SECT)
087800                                      TO SXR-PRC-SYMBOL    OF LXLB
087900             MOVE WK-C-STAGE-DATE     TO SXR-PRC-DATE      OF LXLB
088000             MOVE WK-C-STAGE-OPN-IND  TO SXR-PRC-OPN-IND   OF LXLB
088100             MOVE WK-C-STAGE-OPN-PRC  TO SXR-PRC-OPN-PRC   OF LXLB
088200             MOVE WK-C-STAGE-HI-IND   TO SXR-PRC-HI-IND    OF LXLB
088300             MOVE WK-C-STAGE-HIGH-PRC TO SXR-PRC-HIGH-PRC  OF LXLB
088400             MOVE WK-C-STAGE-LO-IND   TO SXR-PRC-LO-IND    OF LXLB
088500             MOVE WK-C-STAGE-LOW-PRC  TO SXR-PRC-LOW-PRC   OF LXLB
088600             MOVE WK-C-STAGE-CLOSE-PRC
088700                                      TO SXR-PRC-CLOSE-PRC OF LXLB
088800             MOVE WK-C-STAGE-ADJ-IND  TO SXR-PRC-ADJ-IND   OF LXLB
088900             MOVE WK-C-STAGE-ADJ-CLOSE
089000                                      TO SXR-PRC-ADJ-CLOSE OF LXLB
089100             MOVE WK-C-STAGE-VOL-IND  TO SXR-PRC-VOL-IND   OF LXLB
089200             MOVE WK-C-STAGE-VOLUME   TO SXR-PRC-VOLUME    OF LXLB
089300             MOVE WK-C-SECT-NAME (WK-X-SECT)
089400                                      TO SXR-PRC-SECTOR    OF LXLB
089500             MOVE SPACES              TO SXR-PRC-FILLER    OF LXLB
089600             WRITE   LXLB
089700             ADD     1                TO WK-N-ROWS-THIS-SYM
089800             ADD     1                TO WK-N-ROWS-WRITTEN.
089900     GO TO   A109-ROW.
090000
090100 A109-EOF.
090200     CLOSE   RAW-XLB LAND-XLB.
090300     IF      WK-N-ROWS-THIS-SYM = ZERO
090400             MOVE "NO ROWS WRITTEN FOR SYMBOL"
090500                                      TO WK-C-SYM-REASON
090600             PERFORM A900-MARK-SYMBOL-FAILED
090700                THRU A900-MARK-SYMBOL-FAILED-EX
090800     ELSE
090900             ADD     1                TO WK-N-SUCCESS-COUNT
091000             MOVE    WK-N-ROWS-THIS-SYM
091100                                      TO WK-N-SYM-ROWS (WK-X-SECT)
091200             DISPLAY "SXRINGS  - " WK-C-SECT-SYMBOL (WK-X-SECT)
091300                     " - WROTE " WK-N-ROWS-THIS-SYM " ROWS".
091400
091500 A109-EX.
091600     EXIT.
091700
091800*---------------------------------------------------------------*
091900 A110-INGEST-XLRE.
092000*---------------------------------------------------------------*
092100     SET     WK-X-SECT               TO 10.
092200     MOVE    ZERO                    TO WK-N-ROWS-THIS-SYM.
092300     OPEN    INPUT  RAW-XLRE.
092400     IF      NOT WK-C-SUCCESSFUL
092500             MOVE "CANNOT OPEN RAW INPUT FILE"
092600                                      TO WK-C-SYM-REASON
092700             PERFORM A900-MARK-SYMBOL-FAILED
092800                THRU A900-MARK-SYMBOL-FAILED-EX
092900             GO TO A110-EX.
093000     OPEN    OUTPUT LAND-XLRE.
093100     IF      NOT WK-C-SUCCESSFUL
093200             CLOSE RAW-XLRE
093300             MOVE "CANNOT OPEN LANDING OUTPUT FILE"
093400                                      TO WK-C-SYM-REASON
093500             PERFORM A900-MARK-SYMBOL-FAILED
093600                THRU A900-MARK-SYMBOL-FAILED-EX
093700             GO TO A110-EX.
093800
093900 A110-ROW.
094000     READ    RAW-XLRE
094100             AT END GO TO A110-EOF.
094200     ADD     1                       TO WK-N-ROWS-READ.
094300     MOVE    RXLRE                      TO WK-C-STAGE-FLAT.
094400     PERFORM A150-VALIDATE-CURRENT-ROW
094500        THRU A150-VALIDATE-CURRENT-ROW-EX.
094600     IF      WK-C-STAGE-VALID
094700             MOVE WK-C-SECT-SYMBOL (WK-X-SECT)
094800                                      TO SXR-PRC-SYMBOL   OF LXLRE
094900             MOVE WK-C-STAGE-DATE     TO SXR-PRC-DATE     OF LXLRE
095000             MOVE WK-C-STAGE-OPN-IND  TO SXR-PRC-OPN-IND  OF LXLRE
095100             MOVE WK-C-STAGE-OPN-PRC  TO SXR-PRC-OPN-PRC  OF LXLRE
095200             MOVE WK-C-STAGE-HI-IND   TO SXR-PRC-HI-IND   OF LXLRE
095300             MOVE WK-C-STAGE-HIGH-PRC TO SXR-PRC-HIGH-PRC OF LXLRE
095400             MOVE WK-C-STAGE-LO-IND   TO SXR-PRC-LO-IND   OF LXLRE
095500             MOVE WK-C-STAGE-LOW-PRC  TO SXR-PRC-LOW-PRC  OF LXLRE
095600             MOVE WK-C-STAGE-CLOSE-PRC
095700                                     TO SXR-PRC-CLOSE-PRC OF LXLRE
095800             MOVE WK-C-STAGE-ADJ-IND  TO SXR-PRC-ADJ-IND  OF LXLRE
095900             MOVE WK-C-STAGE-ADJ-CLOSE
096000                                     TO SXR-PRC-ADJ-CLOSE OF LXLRE
096100             MOVE WK-C-STAGE-VOL-IND  TO SXR-PRC-VOL-IND  OF LXLRE
096200             MOVE WK-C-STAGE-VOLUME   TO SXR-PRC-VOLUME   OF LXLRE
096300             MOVE WK-C-SECT-NAME (WK-X-SECT)
096400                                      TO SXR-PRC-SECTOR   OF LXLRE
096500             MOVE SPACES              TO SXR-PRC-FILLER   OF LXLRE
096600             WRITE   LXLRE
096700             ADD     1                TO WK-N-ROWS-THIS-SYM
096800             ADD     1                TO WK-N-ROWS-WRITTEN.
096900     GO TO   A110-ROW.
097000
097100 A110-EOF.
097200     CLOSE   RAW-XLRE LAND-XLRE.
097300     IF      WK-N-ROWS-THIS-SYM = ZERO
097400             MOVE "NO ROWS WRITTEN FOR SYMBOL"
097500                                      TO WK-C-SYM-REASON
097600             PERFORM A900-MARK-SYMBOL-FAILED
097700                THRU A900-MARK-SYMBOL-FAILED-EX
097800     ELSE
097900             ADD     1                TO WK-N-SUCCESS-COUNT
098000             MOVE    WK-N-ROWS-THIS-SYM
098100                                      TO WK-N-SYM-ROWS (WK-X-SECT)
098200             DISPLAY "SXRINGS  - " WK-C-SECT-SYMBOL (WK-X-SECT)
098300                     " - WROTE " WK-N-ROWS-THIS-SYM " ROWS".
098400
098500 A110-EX.
098600     EXIT.
098700
098800*---------------------------------------------------------------*
098900 A111-INGEST-XLC.
099000*---------------------------------------------------------------*
099100     SET     WK-X-SECT               TO 11.
099200     MOVE    ZERO                    TO WK-N-ROWS-THIS-SYM.
099300     OPEN    INPUT  RAW-XLC.
099400     IF      NOT WK-C-SUCCESSFUL
099500             MOVE "CANNOT OPEN RAW INPUT FILE"
099600                                      TO WK-C-SYM-REASON
099700             PERFORM A900-MARK-SYMBOL-FAILED
099800                THRU A900-MARK-SYMBOL-FAILED-EX
099900             GO TO A111-EX.
100000     OPEN    OUTPUT LAND-XLC.
100100     IF      NOT WK-C-SUCCESSFUL
100200             CLOSE RAW-XLC
100300             MOVE "CANNOT OPEN LANDING OUTPUT FILE"
100400                                      TO WK-C-SYM-REASON
100500             PERFORM A900-MARK-SYMBOL-FAILED
100600                THRU A900-MARK-SYMBOL-FAILED-EX
100700             GO TO A111-EX.
100800
100900 A111-ROW.
101000     READ    RAW-XLC
101100             AT END GO TO A111-EOF.
101200     ADD     1                       TO WK-N-ROWS-READ.
101300     MOVE    RXLC                      TO WK-C-STAGE-FLAT.
101400     PERFORM A150-VALIDATE-CURRENT-ROW
101500        THRU A150-VALIDATE-CURRENT-ROW-EX.
101600     IF      WK-C-STAGE-VALID
101700             MOVE WK-C-SECT-SYMBOL (WK-X-SECT)
101800                                      TO SXR-PRC-SYMBOL    OF LXLC
101900             MOVE WK-C-STAGE-DATE     TO SXR-PRC-DATE      OF LXLC
102000             MOVE WK-C-STAGE-OPN-IND  TO SXR-PRC-OPN-IND   OF LXLC
102100             MOVE WK-C-STAGE-OPN-PRC  TO SXR-PRC-OPN-PRC   OF LXLC
102200             MOVE WK-C-STAGE-HI-IND   TO SXR-PRC-HI-IND    OF LXLC
102300             MOVE WK-C-STAGE-HIGH-PRC TO SXR-PRC-HIGH-PRC  OF LXLC
102400             MOVE WK-C-STAGE-LO-IND   TO SXR-PRC-LO-IND    OF LXLC
102500             MOVE WK-C-STAGE-LOW-PRC  TO SXR-PRC-LOW-PRC   OF LXLC
102600             MOVE WK-C-STAGE-CLOSE-PRC
102700                                      TO SXR-PRC-CLOSE-PRC OF LXLC
102800             MOVE WK-C-STAGE-ADJ-IND  TO SXR-PRC-ADJ-IND   OF LXLC
102900             MOVE WK-C-STAGE-ADJ-CLOSE
103000                                      TO SXR-PRC-ADJ-CLOSE OF LXLC
103100             MOVE WK-C-STAGE-VOL-IND  TO SXR-PRC-VOL-IND   OF LXLC
103200             MOVE WK-C-STAGE-VOLUME   TO SXR-PRC-VOLUME    OF LXLC
103300             MOVE WK-C-SECT-NAME (WK-X-SECT)
103400                                      TO SXR-PRC-SECTOR    OF LXLC
103500             MOVE SPACES              TO SXR-PRC-FILLER    OF LXLC
103600             WRITE   LXLC
103700             ADD     1                TO WK-N-ROWS-THIS-SYM
103800             ADD     1                TO WK-N-ROWS-WRITTEN.
103900     GO TO   A111-ROW.
104000
104100 A111-EOF.
104200     CLOSE   RAW-XLC LAND-XLC.
104300     IF      WK-N-ROWS-THIS-SYM = ZERO
104400             MOVE "NO ROWS WRITTEN FOR SYMBOL"
104500                                      TO WK-C-SYM-REASON
104600             PERFORM A900-MARK-SYMBOL-FAILED
104700                THRU A900-MARK-SYMBOL-FAILED-EX
104800     ELSE
104900             ADD     1                TO WK-N-SUCCESS-COUNT
105000             MOVE    WK-N-ROWS-THIS-SYM
105100                                      TO WK-N-SYM-ROWS (WK-X-SECT)
105200             DISPLAY "SXRINGS  - " WK-C-SECT-SYMBOL (WK-X-SECT)
105300                     " - WROTE " WK-N-ROWS-THIS-SYM " ROWS".
105400
105500 A111-EX.
105600     EXIT.
105700*---------------------------------------------------------------*
105800 A150-VALIDATE-CURRENT-ROW.
105900*---------------------------------------------------------------*
106000     MOVE    "Y"                     TO WK-C-STAGE-VALID-SW.
106100     IF      WK-C-STAGE-DATE-MISSING
106200        OR   WK-C-STAGE-CLS-MISSING
106300             MOVE "N"                TO WK-C-STAGE-VALID-SW
106400             ADD  1                  TO WK-N-ROWS-REJECTED.
106500
106600 A150-VALIDATE-CURRENT-ROW-EX.
106700     EXIT.
106800
106900*---------------------------------------------------------------*
107000* A900 - MARK THE SYMBOL CURRENTLY POINTED TO BY WK-X-SECT AS    *
107100*        FAILED, ADD IT TO THE FAILED-SYMBOL TABLE FOR B000.     *
107200*---------------------------------------------------------------*
107300 A900-MARK-SYMBOL-FAILED.
107400     ADD     1                       TO WK-N-FAIL-COUNT.
107500     SET     WK-X-FAIL               TO WK-N-FAIL-COUNT.
107600     IF      WK-N-FAIL-COUNT NOT GREATER THAN 11
107700             MOVE WK-C-SECT-SYMBOL (WK-X-SECT)
107800                                   TO WK-C-FAILED-SYM (WK-X-FAIL).
107900     DISPLAY "SXRINGS  - SYMBOL FAILED - "
108000             WK-C-SECT-SYMBOL (WK-X-SECT) " - " WK-C-SYM-REASON.
108100
108200 A900-MARK-SYMBOL-FAILED-EX.
108300     EXIT.
108400
108500*---------------------------------------------------------------*
108600* B000 - PRINT THE PER-SYMBOL LINES AND THE RUN SUMMARY.        *
108700*---------------------------------------------------------------*
108800 B000-BUILD-CONTROL-REPORT.
108900     DISPLAY "===== SXRINGS - INGEST CONTROL REPORT =====".
109000     DISPLAY "RUN DATE (UTC)      : " WK-C-RUN-DATE.
109100     DISPLAY "SUCCESS             : " WK-N-SUCCESS-COUNT
109200             " OF " WK-N-TOTAL-COUNT.
109300     DISPLAY "TOTAL ROWS WRITTEN  : " WK-N-ROWS-WRITTEN.
109400     DISPLAY "TOTAL ROWS REJECTED : " WK-N-ROWS-REJECTED.
109500     IF      WK-N-FAIL-COUNT = ZERO
109600             DISPLAY "FAILED SYMBOLS      : NONE"
109700     ELSE
109800             PERFORM B100-LIST-FAILED-SYMBOLS
109900                THRU B199-LIST-FAILED-SYMBOLS-EX
110000                VARYING WK-X-FAIL FROM 1 BY 1
110100                UNTIL  WK-X-FAIL > WK-N-FAIL-COUNT.
110200
110300 B099-BUILD-CONTROL-REPORT-EX.
110400     EXIT.
110500
110600*---------------------------------------------------------------*
110700 B100-LIST-FAILED-SYMBOLS.
110800*---------------------------------------------------------------*
110900     DISPLAY "FAILED SYMBOL       : " WK-C-FAILED-SYM (WK-X-FAIL).
111000
111100 B199-LIST-FAILED-SYMBOLS-EX.
111200     EXIT.
111300
111400******************************************************************
111500*************** END OF PROGRAM SOURCE - SXRINGS *****************
111600******************************************************************
