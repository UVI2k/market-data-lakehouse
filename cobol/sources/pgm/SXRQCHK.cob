000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SXRQCHK.
000500 AUTHOR.         D P LIM.
000600 INSTALLATION.   CORPORATE MIS - AS/400 PRODUCTION.
000700 DATE-WRITTEN.   18 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  QUALITY-CHECK STEP FOR THE SECTOR-ROTATION BATCH
001200*               SUITE.  RUNS FOUR VALIDATIONS AGAINST THE SILVER
001300*               MASTER PRICE HISTORY IN A FIXED ORDER AND STOPS
001400*               AT THE FIRST ONE THAT FAILS - NO POINT RANKING
001500*               SECTORS ON DATA WE DO NOT TRUST.
001600*NOTE :         THE MASTER COMES OUT OF SXRSLVR ALREADY SORTED
001700*               (SYMBOL, PRICE-DATE) SO THE DUPLICATE-KEY CHECK
001800*               IS A STRAIGHT SEQUENTIAL CONTROL BREAK - NO
001900*               RE-SORT NEEDED IN THIS PROGRAM.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* SXR010 - DPKLIM  - 18/11/1991 - INITIAL VERSION.  DUP-KEY,
002500*                     MISSING-SECTOR AND NEGATIVE-VALUE CHECKS.
002600*----------------------------------------------------------------
002700* SXR017 - TNGWK   - 09/08/2021 - ADDED THE FRESHNESS CHECK (REQ
002800*                     8622) - MASTER WAS GOING STALE OVER LONG
002900*                     WEEKENDS AND NOBODY NOTICED UNTIL GOLD-
003000*                     RANKINGS CAME OUT EMPTY.
003100*----------------------------------------------------------------
003200* Y2K04  - DPKLIM  - 21/09/1998 - YEAR 2000 REMEDIATION.  MASTER
003300*                     DATES ARE ALREADY CCYYMMDD SO NO FIELD
003400*                     WIDTH CHANGE - NOTE ADDED FOR THE YEAR
003500*                     2000 SIGN-OFF FILE ONLY.
003600*----------------------------------------------------------------
003700* SXR030 - SFONG   - 11/05/2023 - REQ 9210 - FRESHNESS LIMIT
003800*                     MOVED TO A WORKING-STORAGE CONSTANT INSTEAD
003900*                     OF BEING HARD-CODED IN THE IF AT C400.
004000*----------------------------------------------------------------
004100* SXR043 - TNGWK   - 02/08/2024 - PASS-LINE WORDING ALIGNED WITH
004200*                     SXRINGS/SXRSLVR CONTROL REPORTS SO THE OPS
004300*                     RUNBOOK GREP PATTERNS STILL MATCH.
004400*----------------------------------------------------------------
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005300                     ON  STATUS IS U0-ON
005400                     OFF STATUS IS U0-OFF.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*    SILVER MASTER PRICE HISTORY (INPUT) - READ UP TO FOUR
005900*    TIMES, ONCE PER CHECK, SINCE EACH CHECK IS ITS OWN PASS.
006000    SELECT MASTER-FILE ASSIGN TO DATABASE-SXRMSTR
006100           ORGANIZATION IS SEQUENTIAL
006200           FILE STATUS   IS WK-C-FILE-STATUS.
006300
006400 EJECT
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900 FD  MASTER-FILE
007000    LABEL RECORDS ARE OMITTED.
007100    COPY SXRPRC.
007200
007300*************************
007400 WORKING-STORAGE SECTION.
007500*************************
007600 01  FILLER                          PIC X(24)        VALUE
007700    "** PROGRAM SXRQCHK   **".
007800
007900* ------------------ PROGRAM WORKING STORAGE -------------------*
008000 01  WK-C-COMMON.
008100 COPY SXRCOMN.
008200
008300 01  WK-N-FRESH-MAX-DAYS             PIC 9(03) COMP    VALUE 7.
008400*                                     FRESHNESS LIMIT - REQ 9210
008500
008600 01  WK-N-CHECK-FAIL-NO              PIC 9(02) COMP.
008700 01  WK-C-CHECK-FAIL-MSG             PIC X(60).
008800
008900 01  WK-C-FIRST-ROW-SW               PIC X(01) VALUE "Y".
009000    88  WK-C-ON-FIRST-ROW                 VALUE "Y".
009100
009200 01  WK-C-PREV-KEY.
009300    05  WK-C-PREV-SYMBOL            PIC X(05).
009400    05  WK-C-PREV-DATE              PIC 9(08).
009500    05  FILLER                      PIC X(10).
009600
009700 01  WK-N-DUP-KEY-COUNT              PIC 9(07) COMP.
009800 01  WK-N-MISSING-SECTOR-COUNT       PIC 9(07) COMP.
009900 01  WK-N-NEGATIVE-VALUE-COUNT       PIC 9(07) COMP.
010000*                                     SXR-PRC-VOLUME IS UNSIGNED
010100*                                     SO IT CANNOT GO NEGATIVE -
010200*                                     NO SEPARATE TEST NEEDED.
010300
010400 01  WS-DATE-YMD                     PIC 9(06).
010500 01  WS-DATE-YMD-R REDEFINES WS-DATE-YMD.
010600    05  WS-DATE-YY                  PIC 99.
010700    05  WS-DATE-MM                  PIC 99.
010800    05  WS-DATE-DD                  PIC 99.
010900
011000* ------- DAY-NUMBER WORK AREA FOR THE FRESHNESS CHECK ----------*
011100* NO INTRINSIC FUNCTIONS ON THIS COMPILER - A CALENDAR DATE IS
011200* TURNED INTO A ROUGH MONOTONIC DAY COUNT (YEARS*365 + A LEAP-
011300* DAY APPROXIMATION + CUMULATIVE DAYS-IN-MONTH TABLE + DAY-OF-
011400* MONTH) SO TWO DATES CAN BE SUBTRACTED.  GOOD ENOUGH FOR AN
011500* N-DAY STALENESS FENCE - NOT CALENDAR-EXACT AND NOT USED FOR
011600* ANYTHING ELSE.
011700 01  WK-C-CUM-DAYS-VALUES.
011800    05  FILLER  PIC 9(03) VALUE 000.
011900    05  FILLER  PIC 9(03) VALUE 031.
012000    05  FILLER  PIC 9(03) VALUE 059.
012100    05  FILLER  PIC 9(03) VALUE 090.
012200    05  FILLER  PIC 9(03) VALUE 120.
012300    05  FILLER  PIC 9(03) VALUE 151.
012400    05  FILLER  PIC 9(03) VALUE 181.
012500    05  FILLER  PIC 9(03) VALUE 212.
012600    05  FILLER  PIC 9(03) VALUE 243.
012700    05  FILLER  PIC 9(03) VALUE 273.
012800    05  FILLER  PIC 9(03) VALUE 304.
012900    05  FILLER  PIC 9(03) VALUE 334.
013000*
013100* I-O FORMAT: WK-N-CUM-DAYS  DAYS BEFORE MONTH (N) STARTS
013200*
013300 01  WK-C-CUM-DAYS REDEFINES WK-C-CUM-DAYS-VALUES.
013400    05  WK-N-CUM-DAYS   PIC 9(03) OCCURS 12 TIMES
013500                          INDEXED BY WK-X-CUM-MONTH.
013600
013700 01  WK-N-DATE-WORK-CCYY             PIC 9(04) COMP.
013800 01  WK-N-DAYNO-MASTER               PIC 9(09) COMP.
013900 01  WK-N-DAYNO-TODAY                PIC 9(09) COMP.
014000 01  WK-N-DAYNO-DIFF                 PIC S9(09) COMP.
014100
014200 01  WK-N-MAX-DATE                   PIC 9(08).
014300 01  WK-C-MAX-DATE-R REDEFINES WK-N-MAX-DATE.
014400    05  WK-C-MAXD-CC                PIC 9(02).
014500    05  WK-C-MAXD-YY                PIC 9(02).
014600    05  WK-C-MAXD-MM                PIC 9(02).
014700    05  WK-C-MAXD-DD                PIC 9(02).
014800
014900 EJECT
015000 LINKAGE SECTION.
015100 COPY SXRDRVL.
015200
015300 PROCEDURE DIVISION USING WK-C-SXRDRVL-RECORD.
015400***********************
015500 MAIN-MODULE.
015600    PERFORM  A000-RUN-ALL-CHECKS
015700       THRU  A099-RUN-ALL-CHECKS-EX.
015800    MOVE     ZERO                  TO WK-C-SXRDRVL-RETCODE.
015900    MOVE     SPACES                TO WK-C-SXRDRVL-MSG.
016000    DISPLAY  "===== SXRQCHK - ALL CHECKS PASSED =====".
016100    GOBACK.
016200
016300*---------------------------------------------------------------*
016400* A000 - RUN THE FOUR CHECKS IN ORDER, ABORT ON FIRST FAILURE.   *
016500*---------------------------------------------------------------*
016600 A000-RUN-ALL-CHECKS.
016700    PERFORM  C100-CHECK-DUPLICATE-KEYS
016800       THRU  C199-CHECK-DUPLICATE-KEYS-EX.
016900    PERFORM  C200-CHECK-MISSING-SECTOR
017000       THRU  C299-CHECK-MISSING-SECTOR-EX.
017100    PERFORM  C300-CHECK-NEGATIVE-VALUES
017200       THRU  C399-CHECK-NEGATIVE-VALUES-EX.
017300    PERFORM  C400-CHECK-FRESHNESS
017400       THRU  C499-CHECK-FRESHNESS-EX.
017500
017600 A099-RUN-ALL-CHECKS-EX.
017700    EXIT.
017800
017900*---------------------------------------------------------------*
018000* C100 - CHECK 1 - NO DUPLICATE (SYMBOL, PRICE-DATE) KEYS.       *
018100*        MASTER IS SORTED SO THIS IS A CONTROL BREAK ON A        *
018200*        SINGLE SEQUENTIAL PASS.                                 *
018300*---------------------------------------------------------------*
018400 C100-CHECK-DUPLICATE-KEYS.
018500    MOVE     ZERO                  TO WK-N-DUP-KEY-COUNT.
018600    MOVE     ZERO                  TO WK-N-ROWS-READ.
018700    MOVE     "Y"                   TO WK-C-FIRST-ROW-SW.
018800    MOVE     SPACES                TO WK-C-PREV-SYMBOL.
018900    MOVE     ZERO                  TO WK-C-PREV-DATE.
019000    OPEN     INPUT MASTER-FILE.
019100    IF       NOT WK-C-SUCCESSFUL
019200             MOVE 01               TO WK-N-CHECK-FAIL-NO
019300             MOVE "CANNOT OPEN MASTER FILE FOR DUP-KEY CHECK"
019400                                   TO WK-C-CHECK-FAIL-MSG
019500             GO TO Y900-ABNORMAL-TERMINATION.
019600
019700 C100-ROW.
019800    READ     MASTER-FILE
019900             AT END GO TO C100-EOF.
020000    ADD      1                     TO WK-N-ROWS-READ.
020100    IF       WK-C-ON-FIRST-ROW
020200             MOVE "N"              TO WK-C-FIRST-ROW-SW
020300    ELSE
020400       IF    SXR-PRC-SYMBOL = WK-C-PREV-SYMBOL
020500       AND   SXR-PRC-DATE   = WK-C-PREV-DATE
020600             ADD 1                 TO WK-N-DUP-KEY-COUNT.
020700    MOVE     SXR-PRC-SYMBOL        TO WK-C-PREV-SYMBOL.
020800    MOVE     SXR-PRC-DATE          TO WK-C-PREV-DATE.
020900    GO TO    C100-ROW.
021000
021100 C100-EOF.
021200    CLOSE    MASTER-FILE.
021300    IF       WK-N-DUP-KEY-COUNT GREATER THAN ZERO
021400             MOVE 01               TO WK-N-CHECK-FAIL-NO
021500             MOVE "DUPLICATE (SYMBOL, PRICE-DATE) KEYS ON MASTER"
021600                                   TO WK-C-CHECK-FAIL-MSG
021700             DISPLAY "SXRQCHK - CHECK 1 FAILED - "
021800                     WK-N-DUP-KEY-COUNT " DUPLICATE KEY(S)"
021900             GO TO Y900-ABNORMAL-TERMINATION.
022000    DISPLAY  "SXRQCHK - CHECK 1 PASSED - NO DUPLICATE KEYS  ("
022100             WK-N-ROWS-READ " ROWS)".
022200
022300 C199-CHECK-DUPLICATE-KEYS-EX.
022400    EXIT.
022500
022600*---------------------------------------------------------------*
022700* C200 - CHECK 2 - NO RECORD WITH A MISSING SECTOR.              *
022800*---------------------------------------------------------------*
022900 C200-CHECK-MISSING-SECTOR.
023000    MOVE     ZERO                  TO WK-N-MISSING-SECTOR-COUNT.
023100    MOVE     ZERO                  TO WK-N-ROWS-READ.
023200    OPEN     INPUT MASTER-FILE.
023300    IF       NOT WK-C-SUCCESSFUL
023400             MOVE 02               TO WK-N-CHECK-FAIL-NO
023500             MOVE "CANNOT OPEN MASTER FILE FOR SECTOR CHECK"
023600                                   TO WK-C-CHECK-FAIL-MSG
023700             GO TO Y900-ABNORMAL-TERMINATION.
023800
023900 C200-ROW.
024000    READ     MASTER-FILE AT END GO TO C200-EOF.
024100    ADD      1                     TO WK-N-ROWS-READ.
024200    IF       SXR-PRC-SECTOR = SPACES
024300             ADD 1                 TO WK-N-MISSING-SECTOR-COUNT.
024400    GO TO    C200-ROW.
024500
024600 C200-EOF.
024700    CLOSE    MASTER-FILE.
024800    IF       WK-N-MISSING-SECTOR-COUNT GREATER THAN ZERO
024900             MOVE 02               TO WK-N-CHECK-FAIL-NO
025000             MOVE "MASTER HAS RECORD(S) WITH A MISSING SECTOR"
025100                                   TO WK-C-CHECK-FAIL-MSG
025200             DISPLAY "SXRQCHK - CHECK 2 FAILED - "
025300                     WK-N-MISSING-SECTOR-COUNT
025400                     " RECORD(S) WITH NO SECTOR"
025500             GO TO Y900-ABNORMAL-TERMINATION.
025600    DISPLAY  "SXRQCHK - CHECK 2 PASSED - NO MISSING SECTORS ("
025700             WK-N-ROWS-READ " ROWS)".
025800
025900 C299-CHECK-MISSING-SECTOR-EX.
026000    EXIT.
026100
026200*---------------------------------------------------------------*
026300* C300 - CHECK 3 - NO NEGATIVE VALUE IN A PRICE COLUMN.  A       *
026400*        MISSING VALUE (INDICATOR = "M") IS NOT A NEGATIVE      *
026500*        VALUE AND IS SKIPPED.                                   *
026600*---------------------------------------------------------------*
026700 C300-CHECK-NEGATIVE-VALUES.
026800    MOVE     ZERO                  TO WK-N-NEGATIVE-VALUE-COUNT.
026900    MOVE     ZERO                  TO WK-N-ROWS-READ.
027000    OPEN     INPUT MASTER-FILE.
027100    IF       NOT WK-C-SUCCESSFUL
027200             MOVE 03               TO WK-N-CHECK-FAIL-NO
027300             MOVE "CANNOT OPEN MASTER FILE FOR NEG-VALUE CHECK"
027400                                   TO WK-C-CHECK-FAIL-MSG
027500             GO TO Y900-ABNORMAL-TERMINATION.
027600
027700 C300-ROW.
027800    READ     MASTER-FILE AT END GO TO C300-EOF.
027900    ADD      1                     TO WK-N-ROWS-READ.
028000    IF       NOT SXR-PRC-OPN-MISSING
028100    AND      SXR-PRC-OPN-PRC LESS THAN ZERO
028200             ADD 1                 TO WK-N-NEGATIVE-VALUE-COUNT.
028300    IF       NOT SXR-PRC-HI-MISSING
028400    AND      SXR-PRC-HIGH-PRC LESS THAN ZERO
028500             ADD 1                 TO WK-N-NEGATIVE-VALUE-COUNT.
028600    IF       NOT SXR-PRC-LO-MISSING
028700    AND      SXR-PRC-LOW-PRC LESS THAN ZERO
028800             ADD 1                 TO WK-N-NEGATIVE-VALUE-COUNT.
028900    IF       SXR-PRC-CLOSE-PRC LESS THAN ZERO
029000             ADD 1                 TO WK-N-NEGATIVE-VALUE-COUNT.
029100    IF       NOT SXR-PRC-ADJ-MISSING
029200    AND      SXR-PRC-ADJ-CLOSE LESS THAN ZERO
029300             ADD 1                 TO WK-N-NEGATIVE-VALUE-COUNT.
029400    GO TO    C300-ROW.
029500
029600 C300-EOF.
029700    CLOSE    MASTER-FILE.
029800    IF       WK-N-NEGATIVE-VALUE-COUNT GREATER THAN ZERO
029900             MOVE 03               TO WK-N-CHECK-FAIL-NO
030000             MOVE "MASTER HAS NEGATIVE VALUE(S) IN A PRICE FIELD"
030100                                   TO WK-C-CHECK-FAIL-MSG
030200             DISPLAY "SXRQCHK - CHECK 3 FAILED - "
030300                     WK-N-NEGATIVE-VALUE-COUNT
030400                     " NEGATIVE VALUE(S)"
030500             GO TO Y900-ABNORMAL-TERMINATION.
030600    DISPLAY  "SXRQCHK - CHECK 3 PASSED - NO NEGATIVE VALUES ("
030700             WK-N-ROWS-READ " ROWS)".
030800
030900 C399-CHECK-NEGATIVE-VALUES-EX.
031000    EXIT.
031100
031200*---------------------------------------------------------------*
031300* C400 - CHECK 4 - NEWEST PRICE-DATE ON MASTER MUST BE NO MORE   *
031400*        THAN WK-N-FRESH-MAX-DAYS OLDER THAN TODAY.              *
031500*---------------------------------------------------------------*
031600 C400-CHECK-FRESHNESS.
031700    MOVE     ZERO                  TO WK-N-ROWS-READ.
031800    MOVE     ZERO                  TO WK-N-MAX-DATE.
031900    OPEN     INPUT MASTER-FILE.
032000    IF       NOT WK-C-SUCCESSFUL
032100             MOVE 04               TO WK-N-CHECK-FAIL-NO
032200             MOVE "CANNOT OPEN MASTER FILE FOR FRESHNESS CHECK"
032300                                   TO WK-C-CHECK-FAIL-MSG
032400             GO TO Y900-ABNORMAL-TERMINATION.
032500
032600 C400-ROW.
032700    READ     MASTER-FILE AT END GO TO C400-EOF.
032800    ADD      1                     TO WK-N-ROWS-READ.
032900    IF       SXR-PRC-DATE GREATER THAN WK-N-MAX-DATE
033000             MOVE SXR-PRC-DATE     TO WK-N-MAX-DATE.
033100    GO TO    C400-ROW.
033200
033300 C400-EOF.
033400    CLOSE    MASTER-FILE.
033500    PERFORM  D800-GET-TODAYS-DATE THRU D800-EX.
033600    PERFORM  D900-CALC-MASTER-DAYNO THRU D900-EX.
033700    PERFORM  D950-CALC-TODAY-DAYNO THRU D950-EX.
033800    COMPUTE  WK-N-DAYNO-DIFF =
033900             WK-N-DAYNO-TODAY - WK-N-DAYNO-MASTER.
034000    IF       WK-N-DAYNO-DIFF GREATER THAN WK-N-FRESH-MAX-DAYS
034100             MOVE 04               TO WK-N-CHECK-FAIL-NO
034200             MOVE "MASTER PRICE HISTORY IS STALE"
034300                                   TO WK-C-CHECK-FAIL-MSG
034400             DISPLAY "SXRQCHK - CHECK 4 FAILED - LATEST DATE "
034500                     WK-N-MAX-DATE " IS " WK-N-DAYNO-DIFF
034600                     " DAY(S) OLD"
034700             GO TO Y900-ABNORMAL-TERMINATION.
034800    DISPLAY  "SXRQCHK - CHECK 4 PASSED - MASTER IS CURRENT  ("
034900             WK-N-DAYNO-DIFF " DAY(S) OLD)".
035000
035100 C499-CHECK-FRESHNESS-EX.
035200    EXIT.
035300
035400*---------------------------------------------------------------*
035500* D800 - ESTABLISH TODAY'S DATE (UTC), Y2K-WINDOWED.             *
035600*---------------------------------------------------------------*
035700 D800-GET-TODAYS-DATE.
035800    ACCEPT   WS-DATE-YMD           FROM DATE.
035900    IF       WS-DATE-YY GREATER THAN 50
036000             MOVE 19               TO WK-C-RUN-CC
036100    ELSE
036200             MOVE 20               TO WK-C-RUN-CC.
036300    MOVE     WS-DATE-YY            TO WK-C-RUN-YY.
036400    MOVE     WS-DATE-MM            TO WK-C-RUN-MM.
036500    MOVE     WS-DATE-DD            TO WK-C-RUN-DD.
036600
036700 D800-EX.
036800    EXIT.
036900
037000*---------------------------------------------------------------*
037100* D900 - CONVERT WK-N-MAX-DATE TO A ROUGH DAY NUMBER.            *
037200*---------------------------------------------------------------*
037300 D900-CALC-MASTER-DAYNO.
037400    COMPUTE  WK-N-DATE-WORK-CCYY = (WK-C-MAXD-CC * 100)
037500                                 + WK-C-MAXD-YY.
037600    SET      WK-X-CUM-MONTH TO WK-C-MAXD-MM.
037700    COMPUTE  WK-N-DAYNO-MASTER =
037800                (WK-N-DATE-WORK-CCYY * 365)
037900              + (WK-N-DATE-WORK-CCYY / 4)
038000              + WK-N-CUM-DAYS (WK-X-CUM-MONTH)
038100              + WK-C-MAXD-DD.
038200
038300 D900-EX.
038400    EXIT.
038500
038600*---------------------------------------------------------------*
038700* D950 - CONVERT TODAY'S DATE TO A ROUGH DAY NUMBER.             *
038800*---------------------------------------------------------------*
038900 D950-CALC-TODAY-DAYNO.
039000    COMPUTE  WK-N-DATE-WORK-CCYY = (WK-C-RUN-CC * 100)
039100                                 + WK-C-RUN-YY.
039200    SET      WK-X-CUM-MONTH TO WK-C-RUN-MM.
039300    COMPUTE  WK-N-DAYNO-TODAY =
039400                (WK-N-DATE-WORK-CCYY * 365)
039500              + (WK-N-DATE-WORK-CCYY / 4)
039600              + WK-N-CUM-DAYS (WK-X-CUM-MONTH)
039700              + WK-C-RUN-DD.
039800
039900 D950-EX.
040000    EXIT.
040100
040200*---------------------------------------------------------------*
040300* Y900 - A CHECK FAILED.  HAND THE FAILURE BACK TO SXRDRV - THE  *
040400*        DRIVER DECIDES WHETHER TO STOP THE RUN.                *
040500*---------------------------------------------------------------*
040600 Y900-ABNORMAL-TERMINATION.
040700    DISPLAY  "SXRQCHK - ABORTING - " WK-C-CHECK-FAIL-MSG.
040800    MOVE     WK-N-CHECK-FAIL-NO    TO WK-C-SXRDRVL-RETCODE.
040900    MOVE     WK-C-CHECK-FAIL-MSG   TO WK-C-SXRDRVL-MSG.
041000    GOBACK.
041100
041200******************************************************************
041300*************** END OF PROGRAM SOURCE - SXRQCHK *****************
041400******************************************************************
