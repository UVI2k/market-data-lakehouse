000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SXRDRV.
000500 AUTHOR.         D P LIM.
000600 INSTALLATION.   CORPORATE MIS - AS/400 PRODUCTION.
000700 DATE-WRITTEN.   12 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*
001100*DESCRIPTION :  NIGHTLY DRIVER FOR THE SECTOR-ROTATION BATCH
001200*               SUITE.  RUNS INGEST, SILVER-BUILD, QUALITY-CHECK
001300*               AND GOLD-RANKINGS IN ORDER AND STOPS THE RUN ON
001400*               THE FIRST STEP THAT COMES BACK WITH A NON-ZERO
001500*               RETURN CODE.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* SXR040 - DPKLIM  - 12/03/1991 - INITIAL VERSION.  FOUR STEPS
002100*                     CALLED IN LINE, NO RESTART LOGIC.
002200*----------------------------------------------------------------
002300* Y2K01  - DPKLIM  - 14/09/1998 - YEAR 2000 REMEDIATION.
002400*                     RUN-DATE WINDOWING ADDED TO B900 SO THE
002500*                     2-DIGIT ACCEPT FROM DATE STOPS ROLLING
002600*                     OVER TO 19XX AFTER THE CENTURY TURNS.
002700*----------------------------------------------------------------
002800* SXR044 - DPKLIM  - 03/07/2001 - AS/400 CONSOLE MIGRATION.
002900*                     BANNER DISPLAY FORMAT ALIGNED WITH THE
003000*                     REST OF THE MIS SUITE.
003100*----------------------------------------------------------------
003200* SXR048 - TNGWK   - 19/11/2014 - REQ 7742 - DRIVER NOW MOVES
003300*                     RETURN-CODE 16 ON ABORT SO THE JOB
003400*                     SCHEDULER FLAGS THE RUN RED INSTEAD OF
003500*                     GREEN-ON-FAILURE.
003600*----------------------------------------------------------------
003700* SXR052 - SFONG   - 08/02/2023 - REQ 9411 - STEP TABLE MOVED
003800*                     TO WORKING STORAGE (WAS FOUR SEPARATE
003900*                     IF-STATEMENTS) SO A FIFTH STEP CAN BE
004000*                     ADDED WITHOUT TOUCHING A100.
004100*----------------------------------------------------------------
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005000                      ON  STATUS IS U0-ON
005100                      OFF STATUS IS U0-OFF.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*    NO FILES OWNED BY THE DRIVER - EACH STEP OWNS ITS OWN.
005600
005700 EJECT
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200*************************
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                          PIC X(24)        VALUE
006600     "** PROGRAM SXRDRV    **".
006700
006800* ------------------ PROGRAM WORKING STORAGE -------------------*
006900 01  WK-C-COMMON.
007000 COPY SXRCOMN.
007100
007200 COPY SXRDRVL.
007400
007500 01  WS-DATE-YMD                     PIC 9(06).
007600 01  WS-DATE-YMD-R REDEFINES WS-DATE-YMD.
007700     05  WS-DATE-YY                  PIC 99.
007800     05  WS-DATE-MM                  PIC 99.
007900     05  WS-DATE-DD                  PIC 99.
008000
008100 01  WK-C-STEP-TABLE-VALUES.
008200     05  FILLER  PIC X(20) VALUE "SXRINGS INGEST      ".
008300     05  FILLER  PIC X(20) VALUE "SXRSLVR SILVER-BUILD".
008400     05  FILLER  PIC X(20) VALUE "SXRQCHK QUALITY-CHK ".
008500     05  FILLER  PIC X(20) VALUE "SXRGOLD GOLD-RANKING".
008600*
008700 01  WK-C-STEP-TABLE REDEFINES WK-C-STEP-TABLE-VALUES.
008800     05  WK-C-STEP-ENTRY OCCURS 4 TIMES
008900                          INDEXED BY WK-X-STEP.
009000         10  WK-C-STEP-PGM           PIC X(08).
009100         10  WK-C-STEP-LABEL         PIC X(12).
009200
009300 01  WK-N-STEP-SUB                   PIC 9(02) COMP.
009400
009500 EJECT
009600 PROCEDURE DIVISION.
009700***********************
009800 MAIN-MODULE.
009900     PERFORM A000-RUN-PIPELINE
010000        THRU A099-RUN-PIPELINE-EX.
010100     STOP RUN.
010200
010300*---------------------------------------------------------------*
010400* A000 - RUN THE FOUR BATCH STEPS IN ORDER, STOP ON FIRST FAIL. *
010500*---------------------------------------------------------------*
010600 A000-RUN-PIPELINE.
010700     PERFORM B900-GET-RUN-DATE
010800        THRU B999-GET-RUN-DATE-EX.
010900     MOVE    WK-C-RUN-DATE           TO WK-C-SXRDRVL-RUN-DATE.
011000     PERFORM A100-RUN-ONE-STEP
011100        THRU A199-RUN-ONE-STEP-EX
011200        VARYING WK-X-STEP FROM 1 BY 1
011300        UNTIL   WK-X-STEP > 4.
011400     DISPLAY "PIPELINE COMPLETED SUCCESSFULLY".
011500
011600 A099-RUN-PIPELINE-EX.
011700     EXIT.
011800
011900*---------------------------------------------------------------*
012000 A100-RUN-ONE-STEP.
012100*---------------------------------------------------------------*
012200     DISPLAY "===== RUNNING: " WK-C-STEP-LABEL (WK-X-STEP)
012300             " =====".
012400     MOVE    WK-C-STEP-LABEL (WK-X-STEP)
012500                                 TO WK-C-SXRDRVL-STEP-NAME.
012600     MOVE    ZERO                    TO WK-C-SXRDRVL-RETCODE.
012700     MOVE    SPACES                  TO WK-C-SXRDRVL-MSG.
012800     CALL    WK-C-STEP-PGM (WK-X-STEP) USING WK-C-SXRDRVL-RECORD.
012900     IF      WK-C-SXRDRVL-FAILED
013000             DISPLAY "SXRDRV - STEP FAILED - "
013100                     WK-C-STEP-PGM (WK-X-STEP)
013200             DISPLAY WK-C-SXRDRVL-MSG
013300             GO TO Y900-ABNORMAL-TERMINATION.
013400
013500 A199-RUN-ONE-STEP-EX.
013600     EXIT.
013700
013800*---------------------------------------------------------------*
013900* B900 - ESTABLISH TODAY'S RUN DATE (UTC), Y2K-WINDOWED.        *
014000*---------------------------------------------------------------*
014100 B900-GET-RUN-DATE.
014200     ACCEPT  WS-DATE-YMD             FROM DATE.
014300     IF      WS-DATE-YY  GREATER THAN 50
014400             MOVE 19                 TO WK-C-RUN-CC
014500     ELSE
014600             MOVE 20                 TO WK-C-RUN-CC.
014700     MOVE    WS-DATE-YY              TO WK-C-RUN-YY.
014800     MOVE    WS-DATE-MM              TO WK-C-RUN-MM.
014900     MOVE    WS-DATE-DD              TO WK-C-RUN-DD.
015000
015100 B999-GET-RUN-DATE-EX.
015200     EXIT.
015300
015400 Y900-ABNORMAL-TERMINATION.
015500     SET     UPSI-SWITCH-0           TO ON.
015600     MOVE    16                      TO RETURN-CODE.
015700     DISPLAY "SXRDRV - PIPELINE ABORTED".
015800     STOP RUN.
015900
016000******************************************************************
016100*************** END OF PROGRAM SOURCE - SXRDRV ******************
016200******************************************************************
