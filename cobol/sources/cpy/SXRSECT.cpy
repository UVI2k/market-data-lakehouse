000100****************************************************************
000200* SXRSECT.CPYBK
000300* FIXED SYMBOL / SECTOR-NAME / LANDING-FILE TABLE FOR THE
000400* ELEVEN "SELECT SECTOR" INDEX FUNDS.  MAINTAINED IN WORKING
000500* STORAGE PER SHOP STANDARD FOR PARAMETER TABLES OF THIS SIZE -
000600* SEE REQ 9902.
000700****************************************************************
000800* AMENDMENT HISTORY:
000900****************************************************************
001000* TAG    DATE       DEV    DESCRIPTION
001100*------- ---------- ------ --------------------------------------
001200* SXR002  03/11/2019 DPKLIM  INITIAL VERSION - 11 SECTOR FUNDS
001300* SXR019  09/09/2022 TNGWK   RE-SEQUENCED TABLE TO MATCH THE
001400*                            ORDER ON THE FUND FAMILY'S FACT
001500*                            SHEET (REQ 9902)
001600****************************************************************
001700 01  WK-C-SECTOR-TABLE-VALUES.
001800     05  FILLER  PIC X(43) VALUE
001900         "XLK  Information Technology        LANDXLK ".
002000     05  FILLER  PIC X(43) VALUE
002100         "XLF  Financials                    LANDXLF ".
002200     05  FILLER  PIC X(43) VALUE
002300         "XLV  Health Care                   LANDXLV ".
002400     05  FILLER  PIC X(43) VALUE
002500         "XLE  Energy                        LANDXLE ".
002600     05  FILLER  PIC X(43) VALUE
002700         "XLI  Industrials                   LANDXLI ".
002800     05  FILLER  PIC X(43) VALUE
002900         "XLY  Consumer Discretionary        LANDXLY ".
003000     05  FILLER  PIC X(43) VALUE
003100         "XLP  Consumer Staples              LANDXLP ".
003200     05  FILLER  PIC X(43) VALUE
003300         "XLU  Utilities                     LANDXLU ".
003400     05  FILLER  PIC X(43) VALUE
003500         "XLB  Materials                     LANDXLB ".
003600     05  FILLER  PIC X(43) VALUE
003700         "XLRE Real Estate                   LANDXLRE".
003800     05  FILLER  PIC X(43) VALUE
003900         "XLC  Communication Services        LANDXLC ".
004000*
004100* I-O FORMAT: WK-C-SECTOR-ENTRY  SYMBOL / SECTOR / LANDING-DD
004200*
004300 01  WK-C-SECTOR-TABLE REDEFINES WK-C-SECTOR-TABLE-VALUES.
004400     05  WK-C-SECTOR-ENTRY OCCURS 11 TIMES
004500                            INDEXED BY WK-X-SECT.
004600         10  WK-C-SECT-SYMBOL        PIC X(05).
004700*                                      FUND TICKER
004800         10  WK-C-SECT-NAME          PIC X(30).
004900*                                      SECTOR NAME
005000         10  WK-C-SECT-LAND-DD       PIC X(08).
005100*                                      LANDING LOGICAL FILE NAME
005200*
005300 01  WK-N-SECTOR-MAX                 PIC 9(02) COMP VALUE 11.
