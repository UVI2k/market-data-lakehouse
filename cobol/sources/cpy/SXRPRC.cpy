000100****************************************************************
000200* SXRPRC.CPYBK
000300* PRICE-RECORD - DAILY PRICE HISTORY FOR ONE SECTOR FUND.
000400* USED AS THE FD RECORD FOR THE BRONZE LANDING FILES (ONE PER
000500* SYMBOL PER RUN) AND FOR THE SILVER MASTER PRICE HISTORY.
000600****************************************************************
000700* AMENDMENT HISTORY:
000800****************************************************************
000900* TAG    DATE       DEV    DESCRIPTION
001000*------- ---------- ------ --------------------------------------
001100* SXR003  03/11/2019 DPKLIM  INITIAL VERSION
001200* SXR011  17/04/2021 TNGWK   ADDED MISSING-VALUE INDICATOR BYTES
001300*                            AHEAD OF EACH OPTIONAL PRICE FIELD
001400*                            SO SILVER-BUILD CAN TELL A ZERO
001500*                            PRICE FROM AN ABSENT ONE (REQ 8103)
001600* SXR031  30/08/2023 DPKLIM  WIDENED FLAT RECORD TO 092 TO CARRY
001700*                            THE 2-BYTE RESERVE FILLER
001800****************************************************************
001900 01  SXR-PRC-RECORD.
002000     05  SXR-PRC-FLAT                PIC X(092).
002100*
002200* I-O FORMAT: SXR-PRC-FIELDS  FROM FILE SXRPRC
002300*
002400     05  SXR-PRC-FIELDS REDEFINES SXR-PRC-FLAT.
002500         10  SXR-PRC-SYMBOL          PIC X(05).
002600*                                      FUND TICKER SYMBOL
002700         10  SXR-PRC-DATE            PIC 9(08).
002800*                                      TRADING DATE CCYYMMDD
002900         10  SXR-PRC-OPN-IND         PIC X(01).
003000             88  SXR-PRC-OPN-MISSING       VALUE "M".
003100         10  SXR-PRC-OPN-PRC         PIC S9(07)V9(04) COMP-3.
003200*                                      OPENING PRICE
003300         10  SXR-PRC-HI-IND          PIC X(01).
003400             88  SXR-PRC-HI-MISSING        VALUE "M".
003500         10  SXR-PRC-HIGH-PRC        PIC S9(07)V9(04) COMP-3.
003600*                                      DAILY HIGH PRICE
003700         10  SXR-PRC-LO-IND          PIC X(01).
003800             88  SXR-PRC-LO-MISSING        VALUE "M".
003900         10  SXR-PRC-LOW-PRC         PIC S9(07)V9(04) COMP-3.
004000*                                      DAILY LOW PRICE
004100         10  SXR-PRC-CLOSE-PRC       PIC S9(07)V9(04) COMP-3.
004200*                                      CLOSING PRICE - ESSENTIAL
004300*                                      KEY FIELD, NEVER MISSING
004400         10  SXR-PRC-ADJ-IND         PIC X(01).
004500             88  SXR-PRC-ADJ-MISSING       VALUE "M".
004600         10  SXR-PRC-ADJ-CLOSE       PIC S9(07)V9(04) COMP-3.
004700*                                      DIVIDEND/SPLIT ADJ CLOSE
004800         10  SXR-PRC-VOL-IND         PIC X(01).
004900             88  SXR-PRC-VOL-MISSING       VALUE "M".
005000         10  SXR-PRC-VOLUME          PIC 9(12).
005100*                                      SHARES TRADED
005200         10  SXR-PRC-SECTOR          PIC X(30).
005300*                                      SECTOR NAME
005400         10  SXR-PRC-FILLER          PIC X(02).
