000100****************************************************************
000200* SXRCOMN.CPYBK
000300* COMMON WORKING STORAGE - SECTOR ROTATION BATCH SUITE
000400* FILE STATUS CONDITION NAMES, RUN-DATE WORK AREA AND THE
000500* COUNTERS/SWITCHES SHARED BY EVERY SXR-PREFIXED PROGRAM.
000600* CALLING PROGRAM DECLARES THE 01 (01 WK-C-COMMON.) AND THIS
000700* COPYBOOK SUPPLIES THE 05-LEVEL ITEMS UNDER IT.
000800****************************************************************
000900* AMENDMENT HISTORY:
001000****************************************************************
001100* TAG    DATE       DEV    DESCRIPTION
001200*------- ---------- ------ --------------------------------------
001300* SXR001  03/11/2019 DPKLIM  INITIAL VERSION - LIFTED THE FILE
001400*                            STATUS CONDITION NAMES OUT OF EACH
001500*                            SXR PROGRAM INTO ONE COPYBOOK
001600* SXR014  22/06/2021 TNGWK   ADDED FAILED-SYMBOL TABLE FOR THE
001700*                            INGEST CONTROL REPORT (REQ 8814)
001800* SXR027  14/02/2023 DPKLIM  ADDED ROWS-REJECTED COUNTER FOR
001900*                            SILVER-BUILD ESSENTIAL-KEY DROPS
002000****************************************************************
002100     05  WK-C-FILE-STATUS           PIC X(02).
002200         88  WK-C-SUCCESSFUL              VALUE "00".
002300         88  WK-C-END-OF-FILE             VALUE "10".
002400         88  WK-C-DUPLICATE-KEY           VALUE "22".
002500         88  WK-C-RECORD-NOT-FOUND        VALUE "23".
002600*
002700     05  WK-C-RUN-DATE               PIC 9(08).
002800*                                      RUN DATE CCYYMMDD - UTC
002900     05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
003000         10  WK-C-RUN-CC             PIC 99.
003100         10  WK-C-RUN-YY             PIC 99.
003200         10  WK-C-RUN-MM             PIC 99.
003300         10  WK-C-RUN-DD             PIC 99.
003400*
003500     05  WK-N-ROWS-READ              PIC 9(07) COMP.
003600     05  WK-N-ROWS-WRITTEN           PIC 9(07) COMP.
003700     05  WK-N-ROWS-REJECTED          PIC 9(07) COMP.
003800     05  WK-N-SUCCESS-COUNT          PIC 9(03) COMP.
003900     05  WK-N-FAIL-COUNT             PIC 9(03) COMP.
004000     05  WK-N-TOTAL-COUNT            PIC 9(03) COMP.
004100*
004200     05  WK-C-FAILED-SYMBOL-TBL.
004300         10  WK-C-FAILED-SYM         PIC X(05)
004400                                      OCCURS 11 TIMES
004500                                      INDEXED BY WK-X-FAIL.
004600*
004700     05  WK-C-COMMON-FILLER          PIC X(20).
