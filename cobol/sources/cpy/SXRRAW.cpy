000100****************************************************************
000200* SXRRAW.CPYBK
000300* RAW-PRC-RECORD - ONE DAY OF UNTAGGED PRICE DATA AS DELIVERED
000400* BY THE MARKET-DATA FEED, BEFORE SYMBOL/SECTOR TAGGING.  USED
000500* AS THE FD RECORD FOR THE 11 PER-SYMBOL RAW INPUT FILES READ
000600* BY SXRINGS.  ONE PHYSICAL FILE PER SYMBOL, SO THE SYMBOL ITSELF
000700* IS NOT CARRIED ON THE RECORD - SXRINGS SUPPLIES IT FROM THE
000800* SXRSECT TABLE ENTRY BEING PROCESSED.
000900****************************************************************
001000* AMENDMENT HISTORY:
001100****************************************************************
001200* TAG    DATE       DEV    DESCRIPTION
001300*------- ---------- ------ --------------------------------------
001400* SXR007  03/11/2019 DPKLIM  INITIAL VERSION
001500* SXR012  17/04/2021 TNGWK   ADDED MISSING-VALUE INDICATOR BYTES
001600*                            TO MATCH SXRPRC (REQ 8103)
001700****************************************************************
001800 01  RAW-PRC-RECORD.
001900     05  RAW-PRC-FLAT                PIC X(060).
002000*
002100* I-O FORMAT: RAW-PRC-FIELDS  FROM FILE SXRRAW
002200*
002300     05  RAW-PRC-FIELDS REDEFINES RAW-PRC-FLAT.
002400         10  RAW-PRC-DATE-IND         PIC X(01).
002500             88  RAW-PRC-DATE-MISSING      VALUE "M".
002600         10  RAW-PRC-DATE             PIC 9(08).
002700*                                      TRADING DATE CCYYMMDD
002800         10  RAW-PRC-OPN-IND          PIC X(01).
002900             88  RAW-PRC-OPN-MISSING       VALUE "M".
003000         10  RAW-PRC-OPN-PRC          PIC S9(07)V9(04) COMP-3.
003100         10  RAW-PRC-HI-IND           PIC X(01).
003200             88  RAW-PRC-HI-MISSING        VALUE "M".
003300         10  RAW-PRC-HIGH-PRC         PIC S9(07)V9(04) COMP-3.
003400         10  RAW-PRC-LO-IND           PIC X(01).
003500             88  RAW-PRC-LO-MISSING        VALUE "M".
003600         10  RAW-PRC-LOW-PRC          PIC S9(07)V9(04) COMP-3.
003700         10  RAW-PRC-CLS-IND          PIC X(01).
003800             88  RAW-PRC-CLS-MISSING       VALUE "M".
003900         10  RAW-PRC-CLOSE-PRC        PIC S9(07)V9(04) COMP-3.
004000         10  RAW-PRC-ADJ-IND          PIC X(01).
004100             88  RAW-PRC-ADJ-MISSING       VALUE "M".
004200         10  RAW-PRC-ADJ-CLOSE        PIC S9(07)V9(04) COMP-3.
004300         10  RAW-PRC-VOL-IND          PIC X(01).
004400             88  RAW-PRC-VOL-MISSING       VALUE "M".
004500         10  RAW-PRC-VOLUME           PIC 9(12).
004600         10  RAW-PRC-FILLER           PIC X(03).
