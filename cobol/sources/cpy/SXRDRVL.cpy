000100****************************************************************
000200* SXRDRVL.CPYBK
000300* LINKAGE PASSED ON "CALL ... USING" FROM SXRDRV TO EACH OF THE
000400* FOUR STEP PROGRAMS (SXRINGS/SXRSLVR/SXRQCHK/SXRGOLD).
000500****************************************************************
000600* AMENDMENT HISTORY:
000700****************************************************************
000800* TAG    DATE       DEV    DESCRIPTION
000900*------- ---------- ------ --------------------------------------
001000* SXR006  03/11/2019 DPKLIM  INITIAL VERSION
001100* SXR016  05/12/2021 TNGWK   ADDED WK-C-SXRDRVL-MSG SO A FAILING
001200*                            STEP CAN HAND THE DRIVER A ONE-LINE
001300*                            REASON TO DISPLAY (REQ 8410)
001400****************************************************************
001500 01  WK-C-SXRDRVL-RECORD.
001600     05  WK-C-SXRDRVL-STEP-NAME      PIC X(12).
001700*                                      STEP BEING RUN
001800     05  WK-C-SXRDRVL-RUN-DATE       PIC 9(08).
001900     05  WK-C-SXRDRVL-RUN-DATE-R REDEFINES
002000                             WK-C-SXRDRVL-RUN-DATE.
002100         10  WK-C-SXRDRVL-RUN-CC     PIC 99.
002200         10  WK-C-SXRDRVL-RUN-YY     PIC 99.
002300         10  WK-C-SXRDRVL-RUN-MM     PIC 99.
002400         10  WK-C-SXRDRVL-RUN-DD     PIC 99.
002500     05  WK-C-SXRDRVL-RETCODE        PIC 9(02).
002600         88  WK-C-SXRDRVL-OK               VALUE 00.
002700         88  WK-C-SXRDRVL-FAILED           VALUE 01 THRU 99.
002800     05  WK-C-SXRDRVL-MSG            PIC X(60).
002900     05  WK-C-SXRDRVL-FILLER         PIC X(10).
