000100****************************************************************
000200* SXRRNK.CPYBK
000300* RANKING-RECORD - ONE SECTOR'S WEEKLY SCORE AND DENSE RANK.
000400* USED AS THE FD RECORD FOR THE GOLD FULL RANKING HISTORY FILE
000500* AND, RESTRICTED TO THE LATEST WEEK-END, FOR THE TOP-N EXTRACT.
000600****************************************************************
000700* AMENDMENT HISTORY:
000800****************************************************************
000900* TAG    DATE       DEV    DESCRIPTION
001000*------- ---------- ------ --------------------------------------
001100* SXR005  03/11/2019 DPKLIM  INITIAL VERSION
001200* SXR024  02/03/2023 TNGWK   ADDED MISSING-VALUE INDICATORS SO
001300*                            AN UNRANKED WEEK (SHORT LOOKBACK
001400*                            WINDOW) DOESN'T PRINT AS ZEROES
001500****************************************************************
001600 01  SXR-RNK-RECORD.
001700     05  SXR-RNK-FLAT                PIC X(090).
001800*
001900* I-O FORMAT: SXR-RNK-FIELDS  FROM FILE SXRRNK
002000*
002100     05  SXR-RNK-FIELDS REDEFINES SXR-RNK-FLAT.
002200         10  SXR-RNK-WEEK-END        PIC 9(08).
002300*                                      WEEK ENDING DATE
002400         10  SXR-RNK-SECTOR          PIC X(30).
002500*                                      SECTOR NAME
002600         10  SXR-RNK-SYMBOL          PIC X(05).
002700*                                      FUND TICKER
002800         10  SXR-RNK-CLOSE           PIC S9(07)V9(04) COMP-3.
002900*                                      WEEKLY CLOSE PRICE
003000         10  SXR-RNK-RET-IND         PIC X(01).
003100             88  SXR-RNK-RET-MISSING       VALUE "M".
003200         10  SXR-RNK-RET-LB          PIC S9(01)V9(06).
003300*                                      LOOKBACK RETURN
003400         10  SXR-RNK-VOL-IND         PIC X(01).
003500             88  SXR-RNK-VOL-MISSING       VALUE "M".
003600         10  SXR-RNK-VOL-LB          PIC S9(01)V9(06).
003700*                                      LOOKBACK VOLATILITY
003800         10  SXR-RNK-DD-IND          PIC X(01).
003900             88  SXR-RNK-DD-MISSING        VALUE "M".
004000         10  SXR-RNK-DD-LB           PIC S9(01)V9(06).
004100*                                      MAX DRAWDOWN, ALWAYS <= 0
004200         10  SXR-RNK-SCORE-IND       PIC X(01).
004300             88  SXR-RNK-SCORE-MISSING     VALUE "M".
004400         10  SXR-RNK-SCORE           PIC S9(03)V9(06).
004500*                                      WEIGHTED COMPOSITE SCORE
004600         10  SXR-RNK-RANK-IND        PIC X(01).
004700             88  SXR-RNK-UNRANKED          VALUE "M".
004800         10  SXR-RNK-RANK-NO         PIC 9(03).
004900*                                      DENSE RANK, 1 = BEST
005000         10  SXR-RNK-FILLER          PIC X(03).
